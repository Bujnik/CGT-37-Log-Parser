000100*****************************************************************
000200* PROGRAM.     EVTQUERY
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 05/04/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  ANSWERS THE TEN EVENT-CODE QUERIES -- EVENT COUNT,
001000*           EVENT SET, EVENTS FOR AN IP, EVENTS FOR A USER,
001100*           FAILED EVENTS, ERROR EVENTS, ATTEMPTS FOR A TASK,
001200*           COMPLETIONS FOR A TASK, AND THE TWO PER-TASK TALLY
001300*           QUERIES -- AGAINST THE LOG TABLE, RESTRICTED TO THE
001400*           DATE WINDOW REQUESTED ON THE QUERY.
001500*-----------------------------------------------------------------
001600*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001700*  --------   ----  --------  -------------------------------
001800*  05/04/89   RFK   LOGAN-019 ORIGINAL PROGRAM.  HANDLED ONLY
001900*                             EVENT-COUNT AND EVENT-SET.
002000*  11/30/90   RFK   LOGAN-020 ADDED EVENT-FOR-IP, EVENT-FOR-USER,
002100*                             FAILED-EVENTS AND ERROR-EVENTS.
002200*  03/02/95   DWP   LOGAN-041 ADDED THE TASK-TALLY QUERIES AND
002300*                             THE ATTEMPTS/COMPLETES-FOR-TASK
002400*                             COUNTS AT THE REQUEST OF THE
002500*                             SCHEDULING GROUP.
002600*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002700*                             DATE COMPARE IS DELEGATED TO
002800*                             DATEWNDW.  NO CHANGE HERE.
002900*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
003000*                             THE UPSI-0 RUN SWITCH.
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. EVTQUERY.
003400 AUTHOR. R. KOVACH.
003500 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003600 DATE-WRITTEN. 05/04/1989.
003700 DATE-COMPILED.
003800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS WS-TRACE-SWITCH
004400         ON STATUS IS WS-TRACE-ON
004500         OFF STATUS IS WS-TRACE-OFF.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'EVTQUERY'.
005000
005100 77  WS-SCAN-IDX                PIC 9(07) COMP.
005200 77  WS-PLAIN-COUNT              PIC 9(07) COMP.
005300
005400 01  WS-IN-WINDOW-SW             PIC X(01) VALUE 'N'.
005500     88  WS-ROW-IN-WINDOW            VALUE 'Y'.
005600     88  WS-ROW-NOT-IN-WINDOW        VALUE 'N'.
005700 01  WS-IN-WINDOW-SW-X REDEFINES WS-IN-WINDOW-SW
005800                                PIC X(01).
005900
006000 01  WS-RESULT-KIND-SW           PIC X(01) VALUE 'C'.
006100     88  WS-RESULT-KIND-COUNT        VALUE 'C'.
006200     88  WS-RESULT-KIND-SET          VALUE 'S'.
006300     88  WS-RESULT-KIND-TALLY        VALUE 'T'.
006400 01  WS-RESULT-KIND-SW-X REDEFINES WS-RESULT-KIND-SW
006500                                PIC X(01).
006600
006700 01  WS-STATUS-LITERAL-AREA.
006800     05  WS-FAILED-LIT           PIC X(06) VALUE 'FAILED'.
006900     05  WS-ERROR-LIT            PIC X(06) VALUE 'ERROR '.
007000 01  WS-STATUS-LITERAL-AREA-X REDEFINES WS-STATUS-LITERAL-AREA
007100                                PIC X(12).
007200
007300 01  WS-TRACE-TEXT.
007400     05  FILLER                 PIC X(14) VALUE 'EVTQUERY QRY: '.
007500     05  WS-TRACE-QUERY          PIC X(20).
007600     05  FILLER                 PIC X(12) VALUE SPACES.
007700 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
007800                                PIC X(46).
007900
008000 LINKAGE SECTION.
008100 COPY "copybooks/linkage_section/l_log_table.cpy".
008200 COPY "copybooks/linkage_section/l_set_table.cpy".
008300 COPY "copybooks/linkage_section/l_tally_table.cpy".
008400 COPY "copybooks/linkage_section/l_query_parm.cpy".
008500
008600 PROCEDURE DIVISION USING L-LOG-TABLE L-SET-TABLE L-TALLY-TABLE
008700                          L-QUERY-PARM-RECORD L-QUERY-RESULT-LINE.
008800
008900 0000-MAIN-CONTROL.
009000     IF WS-TRACE-ON
009100         PERFORM 0020-WRITE-TRACE-RECORD
009200     END-IF
009300     MOVE ZEROES TO L-SET-VALUE-COUNT
009400     MOVE ZEROES TO L-TALLY-ENTRY-COUNT
009500     MOVE ZEROES TO WS-PLAIN-COUNT
009600     SET WS-RESULT-KIND-COUNT TO TRUE
009700     EVALUATE TRUE
009800         WHEN L-QUERY-EVENT-COUNT
009900             PERFORM 0100-BUILD-ALL-EVENT-SET
010000         WHEN L-QUERY-EVENT-SET
010100             SET WS-RESULT-KIND-SET TO TRUE
010200             PERFORM 0100-BUILD-ALL-EVENT-SET
010300         WHEN L-QUERY-EVENT-FOR-IP
010400             SET WS-RESULT-KIND-SET TO TRUE
010500             PERFORM 0200-BUILD-EVENT-FOR-IP
010600         WHEN L-QUERY-EVENT-FOR-USER
010700             SET WS-RESULT-KIND-SET TO TRUE
010800             PERFORM 0300-BUILD-EVENT-FOR-USER
010900         WHEN L-QUERY-FAILED-EVENTS
011000             SET WS-RESULT-KIND-SET TO TRUE
011100             PERFORM 0400-BUILD-FAILED-EVENTS
011200         WHEN L-QUERY-ERROR-EVENTS
011300             SET WS-RESULT-KIND-SET TO TRUE
011400             PERFORM 0500-BUILD-ERROR-EVENTS
011500         WHEN L-QUERY-ATTEMPTS-FOR-TASK
011600             PERFORM 0600-COUNT-ATTEMPTS-FOR-TASK
011700         WHEN L-QUERY-COMPLETES-FOR-TASK
011800             PERFORM 0700-COUNT-COMPLETES-FOR-TASK
011900         WHEN L-QUERY-ALL-ATTEMPTED
012000             SET WS-RESULT-KIND-TALLY TO TRUE
012100             PERFORM 0800-TALLY-ATTEMPTED-TASKS
012200         WHEN L-QUERY-ALL-COMPLETED
012300             SET WS-RESULT-KIND-TALLY TO TRUE
012400             PERFORM 0900-TALLY-COMPLETED-TASKS
012500         WHEN OTHER
012600             CONTINUE
012700     END-EVALUATE
012800     MOVE L-QUERY-CODE TO L-RESULT-QUERY-NAME
012900     MOVE L-QUERY-ARGUMENT TO L-RESULT-QUERY-ARG
013000     EVALUATE TRUE
013100         WHEN WS-RESULT-KIND-TALLY
013200             SET L-RESULT-TYPE-TALLY TO TRUE
013300         WHEN WS-RESULT-KIND-SET
013400             SET L-RESULT-TYPE-SET TO TRUE
013500             MOVE L-SET-VALUE-COUNT TO L-RESULT-COUNT
013600         WHEN OTHER
013700             SET L-RESULT-TYPE-COUNT TO TRUE
013800             IF L-QUERY-EVENT-COUNT
013900                 MOVE L-SET-VALUE-COUNT TO L-RESULT-COUNT
014000             ELSE
014100                 MOVE WS-PLAIN-COUNT TO L-RESULT-COUNT
014200             END-IF
014300     END-EVALUATE
014400     GOBACK.
014500
014600*-----------------------------------------------------------------
014700* 0020-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
014800*-----------------------------------------------------------------
014900 0020-WRITE-TRACE-RECORD.
015000     MOVE L-QUERY-CODE TO WS-TRACE-QUERY
015100     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
015200
015300*-----------------------------------------------------------------
015400* 0050-CHECK-DATE-WINDOW -- SHARED BY EVERY SCAN PARAGRAPH BELOW.
015500*-----------------------------------------------------------------
015600 0050-CHECK-DATE-WINDOW.
015700     CALL 'DATEWNDW' USING L-LOG-TIMESTAMP (WS-SCAN-IDX)
015800                           L-QUERY-AFTER-BOUND
015900                           L-QUERY-BEFORE-BOUND
016000                           WS-IN-WINDOW-SW.
016100
016200*-----------------------------------------------------------------
016300* 0100-BUILD-ALL-EVENT-SET -- DISTINCT EVENT TYPES OF EVERY ROW
016400* IN THE WINDOW.  DOUBLES AS THE EVENT-COUNT QUERY.
016500*-----------------------------------------------------------------
016600 0100-BUILD-ALL-EVENT-SET.
016700     PERFORM 0110-SCAN-ONE-ROW
016800         VARYING WS-SCAN-IDX FROM 1 BY 1
016900         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
017000 0110-SCAN-ONE-ROW.
017100     PERFORM 0050-CHECK-DATE-WINDOW
017200     IF WS-ROW-IN-WINDOW
017300         CALL 'SETADD' USING L-LOG-EVENT-CODE (WS-SCAN-IDX)
017400                             L-SET-TABLE
017500     END-IF.
017600
017700*-----------------------------------------------------------------
017800* 0200-BUILD-EVENT-FOR-IP -- DISTINCT EVENT TYPES OF ROWS WHOSE
017900* IP ADDRESS MATCHES THE QUERY ARGUMENT.
018000*-----------------------------------------------------------------
018100 0200-BUILD-EVENT-FOR-IP.
018200     PERFORM 0210-SCAN-ONE-ROW
018300         VARYING WS-SCAN-IDX FROM 1 BY 1
018400         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
018500 0210-SCAN-ONE-ROW.
018600     PERFORM 0050-CHECK-DATE-WINDOW
018700     IF WS-ROW-IN-WINDOW
018800         AND L-LOG-IP-ADDRESS (WS-SCAN-IDX) = L-QUERY-ARGUMENT
018900         CALL 'SETADD' USING L-LOG-EVENT-CODE (WS-SCAN-IDX)
019000                             L-SET-TABLE
019100     END-IF.
019200
019300*-----------------------------------------------------------------
019400* 0300-BUILD-EVENT-FOR-USER -- DISTINCT EVENT TYPES OF ROWS WHOSE
019500* USER NAME MATCHES THE QUERY ARGUMENT.
019600*-----------------------------------------------------------------
019700 0300-BUILD-EVENT-FOR-USER.
019800     PERFORM 0310-SCAN-ONE-ROW
019900         VARYING WS-SCAN-IDX FROM 1 BY 1
020000         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
020100 0310-SCAN-ONE-ROW.
020200     PERFORM 0050-CHECK-DATE-WINDOW
020300     IF WS-ROW-IN-WINDOW
020400         AND L-LOG-USER-NAME (WS-SCAN-IDX) = L-QUERY-ARGUMENT
020500         CALL 'SETADD' USING L-LOG-EVENT-CODE (WS-SCAN-IDX)
020600                             L-SET-TABLE
020700     END-IF.
020800
020900*-----------------------------------------------------------------
021000* 0400-BUILD-FAILED-EVENTS -- DISTINCT EVENT TYPES OF ROWS WHOSE
021100* STATUS IS FAILED.
021200*-----------------------------------------------------------------
021300 0400-BUILD-FAILED-EVENTS.
021400     PERFORM 0410-SCAN-ONE-ROW
021500         VARYING WS-SCAN-IDX FROM 1 BY 1
021600         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
021700 0410-SCAN-ONE-ROW.
021800     PERFORM 0050-CHECK-DATE-WINDOW
021900     IF WS-ROW-IN-WINDOW
022000         AND L-LOG-STATUS-CODE (WS-SCAN-IDX) = WS-FAILED-LIT
022100         CALL 'SETADD' USING L-LOG-EVENT-CODE (WS-SCAN-IDX)
022200                             L-SET-TABLE
022300     END-IF.
022400
022500*-----------------------------------------------------------------
022600* 0500-BUILD-ERROR-EVENTS -- DISTINCT EVENT TYPES OF ROWS WHOSE
022700* STATUS IS ERROR.
022800*-----------------------------------------------------------------
022900 0500-BUILD-ERROR-EVENTS.
023000     PERFORM 0510-SCAN-ONE-ROW
023100         VARYING WS-SCAN-IDX FROM 1 BY 1
023200         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
023300 0510-SCAN-ONE-ROW.
023400     PERFORM 0050-CHECK-DATE-WINDOW
023500     IF WS-ROW-IN-WINDOW
023600         AND L-LOG-STATUS-CODE (WS-SCAN-IDX) = WS-ERROR-LIT
023700         CALL 'SETADD' USING L-LOG-EVENT-CODE (WS-SCAN-IDX)
023800                             L-SET-TABLE
023900     END-IF.
024000
024100*-----------------------------------------------------------------
024200* 0600-COUNT-ATTEMPTS-FOR-TASK -- TOTAL ROWS WITH EVENT
024300* ATTEMPT_TASK AND THE REQUESTED TASK NUMBER, ALL STATUSES.
024400*-----------------------------------------------------------------
024500 0600-COUNT-ATTEMPTS-FOR-TASK.
024600     PERFORM 0610-SCAN-ONE-ROW
024700         VARYING WS-SCAN-IDX FROM 1 BY 1
024800         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
024900 0610-SCAN-ONE-ROW.
025000     PERFORM 0050-CHECK-DATE-WINDOW
025100     IF WS-ROW-IN-WINDOW
025200         AND L-EVENT-ATTEMPT-TASK (WS-SCAN-IDX)
025300         AND L-LOG-TASK-NUMBER (WS-SCAN-IDX)
025400                 = L-QUERY-ARG-TASK-NUM
025500         ADD 1 TO WS-PLAIN-COUNT
025600     END-IF.
025700
025800*-----------------------------------------------------------------
025900* 0700-COUNT-COMPLETES-FOR-TASK -- TOTAL ROWS WITH EVENT
026000* COMPLETE_TASK AND THE REQUESTED TASK NUMBER.
026100*-----------------------------------------------------------------
026200 0700-COUNT-COMPLETES-FOR-TASK.
026300     PERFORM 0710-SCAN-ONE-ROW
026400         VARYING WS-SCAN-IDX FROM 1 BY 1
026500         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
026600 0710-SCAN-ONE-ROW.
026700     PERFORM 0050-CHECK-DATE-WINDOW
026800     IF WS-ROW-IN-WINDOW
026900         AND L-EVENT-COMPLETE-TASK (WS-SCAN-IDX)
027000         AND L-LOG-TASK-NUMBER (WS-SCAN-IDX)
027100                 = L-QUERY-ARG-TASK-NUM
027200         ADD 1 TO WS-PLAIN-COUNT
027300     END-IF.
027400
027500*-----------------------------------------------------------------
027600* 0800-TALLY-ATTEMPTED-TASKS -- FOR EVERY TASK NUMBER SEEN ON AN
027700* ATTEMPT_TASK ROW IN THE WINDOW, THE COUNT OF SUCH ROWS.
027800*-----------------------------------------------------------------
027900 0800-TALLY-ATTEMPTED-TASKS.
028000     PERFORM 0810-SCAN-ONE-ROW
028100         VARYING WS-SCAN-IDX FROM 1 BY 1
028200         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
028300 0810-SCAN-ONE-ROW.
028400     PERFORM 0050-CHECK-DATE-WINDOW
028500     IF WS-ROW-IN-WINDOW
028600         AND L-EVENT-ATTEMPT-TASK (WS-SCAN-IDX)
028700         CALL 'TALYADD' USING L-LOG-TASK-NUMBER-U (WS-SCAN-IDX)
028800                              L-TALLY-TABLE
028900     END-IF.
029000
029100*-----------------------------------------------------------------
029200* 0900-TALLY-COMPLETED-TASKS -- FOR EVERY TASK NUMBER SEEN ON A
029300* COMPLETE_TASK ROW IN THE WINDOW, THE COUNT OF SUCH ROWS.
029400*-----------------------------------------------------------------
029500 0900-TALLY-COMPLETED-TASKS.
029600     PERFORM 0910-SCAN-ONE-ROW
029700         VARYING WS-SCAN-IDX FROM 1 BY 1
029800         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
029900 0910-SCAN-ONE-ROW.
030000     PERFORM 0050-CHECK-DATE-WINDOW
030100     IF WS-ROW-IN-WINDOW
030200         AND L-EVENT-COMPLETE-TASK (WS-SCAN-IDX)
030300         CALL 'TALYADD' USING L-LOG-TASK-NUMBER-U (WS-SCAN-IDX)
030400                              L-TALLY-TABLE
030500     END-IF.
