000100*****************************************************************
000200* PROGRAM.     DIAGLOG
000300* AUTHOR.      M. HOLLOWAY
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 05/21/2001
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  WRITES A TIME-STAMPED DIAGNOSTIC TRACE LINE TO THE
001000*           DIAGTRC DATASET.  CALLED BY EVERY SUBPROGRAM IN THE
001100*           LOG ANALYSIS SUITE WHEN THE OPERATIONS CENTER HAS
001200*           THE JOB STEP'S UPSI SWITCH 0 TURNED ON.  NOT CALLED
001300*           AT ALL ON A NORMAL PRODUCTION RUN -- THIS IS FOR
001400*           WALKTHROUGHS AND FOR CHASING DOWN A BAD RUN AFTER
001500*           THE FACT.
001600*-----------------------------------------------------------------
001700*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001800*  --------   ----  --------  -------------------------------
001900*  05/21/01   MAH   LOGAN-052 ORIGINAL PROGRAM.  WRITTEN SO THE
002000*                             REST OF THE SUITE COULD CALL ONE
002100*                             COMMON TRACE ROUTINE INSTEAD OF
002200*                             EACH OPENING ITS OWN SCRATCH FILE.
002300*  09/30/03   TLB   LOGAN-061 ADDED A SEQUENCE NUMBER TO EACH
002400*                             TRACE LINE SO A GAP IN THE DATASET
002500*                             IS OBVIOUS WITHOUT COUNTING LINES.
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. DIAGLOG.
002900 AUTHOR. M. HOLLOWAY.
003000 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003100 DATE-WRITTEN. 05/21/2001.
003200 DATE-COMPILED.
003300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 IS WS-TRACE-SWITCH
003900         ON STATUS IS WS-TRACE-ON
004000         OFF STATUS IS WS-TRACE-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT OPTIONAL FD-DIAG-TRACE
004400         ASSIGN TO DIAGTRC
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-DIAG-FILE-STATUS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  FD-DIAG-TRACE
005100     RECORD CONTAINS 80 CHARACTERS.
005200 01  F-DIAG-TRACE-LINE.
005300     05  F-DIAG-TIMESTAMP       PIC X(19).
005400     05  FILLER                 PIC X(01) VALUE SPACE.
005500     05  F-DIAG-PROGRAM-ID      PIC X(08).
005600     05  FILLER                 PIC X(01) VALUE SPACE.
005700     05  F-DIAG-MESSAGE-TEXT    PIC X(46).
005800     05  F-DIAG-SEQUENCE-NUMBER PIC 9(05).
005900
006000 WORKING-STORAGE SECTION.
006100 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'DIAGLOG '.
006200 01  WS-DIAG-FILE-STATUS        PIC X(02) VALUE SPACES.
006300     88  WS-DIAG-FILE-OK            VALUE '00'.
006400
006500 77  WS-FILE-OPEN-SW            PIC X(01) VALUE 'N'.
006600     88  WS-FILE-IS-OPEN            VALUE 'Y'.
006700     88  WS-FILE-NOT-OPEN           VALUE 'N'.
006800
006900 77  WS-TRACE-LINE-COUNT        PIC 9(05) COMP VALUE ZEROES.
007000
007100 01  WS-CURRENT-DATE-REC.
007200     05  WS-CURRENT-YEAR        PIC 9(04).
007300     05  WS-CURRENT-MONTH       PIC 9(02).
007400     05  WS-CURRENT-DAY         PIC 9(02).
007500 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-REC
007600                                PIC X(08).
007700
007800 01  WS-CURRENT-TIME-REC.
007900     05  WS-CURRENT-HOUR        PIC 9(02).
008000     05  WS-CURRENT-MINUTE      PIC 9(02).
008100     05  WS-CURRENT-SECOND      PIC 9(02).
008200     05  WS-CURRENT-HUNDREDTH   PIC 9(02).
008300 01  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-REC
008400                                PIC X(08).
008500
008600 01  WS-TIMESTAMP-TEXT.
008700     05  WS-TS-YEAR-D           PIC 9(04).
008800     05  FILLER                 PIC X(01) VALUE '-'.
008900     05  WS-TS-MONTH-D          PIC 9(02).
009000     05  FILLER                 PIC X(01) VALUE '-'.
009100     05  WS-TS-DAY-D            PIC 9(02).
009200     05  FILLER                 PIC X(01) VALUE SPACE.
009300     05  WS-TS-HOUR-D           PIC 9(02).
009400     05  FILLER                 PIC X(01) VALUE ':'.
009500     05  WS-TS-MINUTE-D         PIC 9(02).
009600     05  FILLER                 PIC X(01) VALUE ':'.
009700     05  WS-TS-SECOND-D         PIC 9(02).
009800 01  WS-TIMESTAMP-TEXT-X REDEFINES WS-TIMESTAMP-TEXT
009900                                PIC X(19).
010000
010100 LINKAGE SECTION.
010200 01  L-CALLER-PROGRAM-ID          PIC X(08).
010300 01  L-DIAG-MESSAGE-TEXT          PIC X(46).
010400
010500 PROCEDURE DIVISION USING L-CALLER-PROGRAM-ID
010600                          L-DIAG-MESSAGE-TEXT.
010700
010800 0000-MAIN-CONTROL.
010900     IF WS-TRACE-OFF
011000         GOBACK
011100     END-IF
011200     IF WS-FILE-NOT-OPEN
011300         PERFORM 0100-OPEN-TRACE-FILE
011400     END-IF
011500     PERFORM 0200-BUILD-TIMESTAMP-TEXT
011600     PERFORM 0300-WRITE-TRACE-LINE
011700     GOBACK.
011800
011900*-----------------------------------------------------------------
012000* 0100-OPEN-TRACE-FILE -- OPENS DIAGTRC IN EXTEND MODE THE FIRST
012100* TIME THIS PROGRAM IS CALLED IN THE RUN SO EACH JOB STEP'S
012200* TRACE ACCUMULATES IN ONE DATASET FOR THE WHOLE STEP.
012300*-----------------------------------------------------------------
012400 0100-OPEN-TRACE-FILE.
012500     OPEN EXTEND FD-DIAG-TRACE
012600     IF NOT WS-DIAG-FILE-OK
012700         OPEN OUTPUT FD-DIAG-TRACE
012800     END-IF
012900     SET WS-FILE-IS-OPEN TO TRUE.
013000
013100*-----------------------------------------------------------------
013200* 0200-BUILD-TIMESTAMP-TEXT -- READS THE SYSTEM DATE AND TIME
013300* AND EDITS THEM INTO A PRINTABLE TIMESTAMP FOR THE TRACE LINE.
013400*-----------------------------------------------------------------
013500 0200-BUILD-TIMESTAMP-TEXT.
013600     ACCEPT WS-CURRENT-DATE-REC FROM DATE YYYYMMDD
013700     ACCEPT WS-CURRENT-TIME-REC FROM TIME
013800     MOVE WS-CURRENT-YEAR TO WS-TS-YEAR-D
013900     MOVE WS-CURRENT-MONTH TO WS-TS-MONTH-D
014000     MOVE WS-CURRENT-DAY TO WS-TS-DAY-D
014100     MOVE WS-CURRENT-HOUR TO WS-TS-HOUR-D
014200     MOVE WS-CURRENT-MINUTE TO WS-TS-MINUTE-D
014300     MOVE WS-CURRENT-SECOND TO WS-TS-SECOND-D.
014400
014500*-----------------------------------------------------------------
014600* 0300-WRITE-TRACE-LINE -- WRITES ONE 80-BYTE TRACE LINE.  EACH
014700* LINE IS NUMBERED FROM WS-TRACE-LINE-COUNT SO THE OPERATIONS
014800* CENTER CAN TELL FROM THE TRACE DATASET ALONE WHETHER A LINE
014900* WAS LOST IN TRANSMISSION TO THE PRINT ROOM.
015000*-----------------------------------------------------------------
015100 0300-WRITE-TRACE-LINE.
015200     ADD 1 TO WS-TRACE-LINE-COUNT
015300     MOVE WS-TIMESTAMP-TEXT TO F-DIAG-TIMESTAMP
015400     MOVE L-CALLER-PROGRAM-ID TO F-DIAG-PROGRAM-ID
015500     MOVE L-DIAG-MESSAGE-TEXT TO F-DIAG-MESSAGE-TEXT
015600     MOVE WS-TRACE-LINE-COUNT TO F-DIAG-SEQUENCE-NUMBER
015700     WRITE F-DIAG-TRACE-LINE.
