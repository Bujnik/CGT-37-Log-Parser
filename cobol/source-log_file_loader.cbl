000100*****************************************************************
000200* PROGRAM.     LOGLOAD
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 04/28/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  OPENS THE ACTLOG DATASET, READS IT ONE LINE AT A
001000*           TIME, HANDS EACH LINE TO LOGPARSE, AND APPENDS THE
001100*           PARSED RECORD TO THE IN-MEMORY LOG TABLE THAT
001200*           LOGANLYZ PASSES DOWN.  THE OPERATIONS GROUP
001300*           CONCATENATES ALL OF A NIGHT'S LOG FILES INTO ONE
001400*           PHYSICAL DATASET AT THE JCL STEP BEFORE THIS PROGRAM
001500*           EVER SEES THEM, SO THIS PROGRAM ITSELF OPENS ONLY
001600*           ONE FILE.
001700*-----------------------------------------------------------------
001800*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001900*  --------   ----  --------  -------------------------------
002000*  04/28/89   RFK   LOGAN-015 ORIGINAL PROGRAM.
002100*  11/30/90   RFK   LOGAN-016 A BAD OPEN NO LONGER ABENDS THE
002200*                             STEP -- THE RUN CONTINUES WITH AN
002300*                             EMPTY TABLE AND A WARNING ON
002400*                             SYSOUT.
002500*  08/11/92   RFK   LOGAN-021 RAISED TABLE CEILING TO 50000 AFTER
002600*                             THE PAYROLL-DEPT LOG RUN OVERFLOWED.
002700*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002800*                             DATE HANDLING IS DOWNSTREAM IN
002900*                             DATECONV.  NO CHANGE HERE.
003000*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
003100*                             THE UPSI-0 RUN SWITCH.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. LOGLOAD.
003500 AUTHOR. R. KOVACH.
003600 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003700 DATE-WRITTEN. 04/28/1989.
003800 DATE-COMPILED.
003900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 IS WS-TRACE-SWITCH
004500         ON STATUS IS WS-TRACE-ON
004600         OFF STATUS IS WS-TRACE-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPTIONAL FD-ACTIVITY-LOG
005000         ASSIGN TO ACTLOG
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-ACTLOG-FILE-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  FD-ACTIVITY-LOG
005700     RECORD CONTAINS 100 CHARACTERS.
005800 01  F-ACTIVITY-LOG-LINE          PIC X(100).
005900
006000 WORKING-STORAGE SECTION.
006100 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'LOGLOAD '.
006200
006300 01  WS-ACTLOG-FILE-STATUS      PIC X(02) VALUE SPACES.
006400     88  WS-ACTLOG-FILE-OK          VALUE '00'.
006500     88  WS-ACTLOG-AT-EOF           VALUE '10'.
006600     88  WS-ACTLOG-NOT-FOUND        VALUE '35'.
006700 01  WS-ACTLOG-FILE-STATUS-X REDEFINES WS-ACTLOG-FILE-STATUS
006800                                PIC X(02).
006900
007000 77  WS-LINES-READ-COUNT        PIC 9(07) COMP.
007100 77  WS-LINES-SKIPPED-COUNT     PIC 9(07) COMP.
007200
007300 01  WS-MORE-LINES-SW            PIC X(01) VALUE 'Y'.
007400     88  WS-MORE-LINES-REMAIN        VALUE 'Y'.
007500     88  WS-NO-MORE-LINES            VALUE 'N'.
007600
007700 COPY "copybooks/local_storage/ls_log_record.cpy".
007800
007900 01  WS-TRACE-TEXT.
008000     05  FILLER                 PIC X(14) VALUE 'LOGLOAD CNT : '.
008100     05  WS-TRACE-COUNT          PIC 9(07).
008200     05  FILLER                 PIC X(25) VALUE SPACES.
008300 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
008400                                PIC X(46).
008500
008600 01  WS-NOT-FOUND-TEXT.
008700     05  FILLER                 PIC X(46) VALUE
008800         'LOGLOAD -- ACTLOG DATASET NOT FOUND, TABLE EM'.
008900 01  WS-NOT-FOUND-TEXT-X REDEFINES WS-NOT-FOUND-TEXT
009000                                PIC X(46).
009100
009200 LINKAGE SECTION.
009300 COPY "copybooks/linkage_section/l_log_table.cpy".
009400
009500 PROCEDURE DIVISION USING L-LOG-TABLE.
009600
009700 0000-MAIN-CONTROL.
009800     MOVE ZEROES TO L-LOG-RECORD-COUNT
009900     MOVE ZEROES TO WS-LINES-READ-COUNT
010000     MOVE ZEROES TO WS-LINES-SKIPPED-COUNT
010100     PERFORM 0100-OPEN-ACTIVITY-LOG
010200     IF WS-ACTLOG-FILE-OK
010300         PERFORM 0200-READ-LOG-LINES THRU 0200-EXIT
010400             UNTIL WS-NO-MORE-LINES
010500         CLOSE FD-ACTIVITY-LOG
010600     END-IF
010700     IF WS-TRACE-ON
010800         PERFORM 0900-WRITE-TRACE-RECORD
010900     END-IF
011000     GOBACK.
011100
011200*-----------------------------------------------------------------
011300* 0100-OPEN-ACTIVITY-LOG -- OPENS THE CONCATENATED ACTLOG
011400* DATASET.  A DATASET-NOT-FOUND CONDITION (STATUS 35) IS NOT
011500* TREATED AS AN ERROR -- THE RUN SIMPLY PRODUCES AN EMPTY TABLE
011600* AND A NOTE ON THE TRACE DATASET, PER LOGAN-016.
011700*-----------------------------------------------------------------
011800 0100-OPEN-ACTIVITY-LOG.
011900     OPEN INPUT FD-ACTIVITY-LOG
012000     IF WS-ACTLOG-NOT-FOUND
012100         CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-NOT-FOUND-TEXT
012200     END-IF.
012300
012400*-----------------------------------------------------------------
012500* 0200-READ-LOG-LINES -- READS ONE LINE, PARSES IT WITH LOGPARSE,
012600* AND APPENDS THE RESULT TO THE LOG TABLE WHEN IT COMES BACK
012700* VALID AND THE TABLE HAS ROOM.  AN UNPARSEABLE LINE IS COUNTED
012800* AND SKIPPED -- IT DOES NOT STOP THE RUN.
012900*-----------------------------------------------------------------
013000 0200-READ-LOG-LINES.
013100     READ FD-ACTIVITY-LOG
013200         AT END
013300             SET WS-NO-MORE-LINES TO TRUE
013400             GO TO 0200-EXIT
013500     END-READ
013600     ADD 1 TO WS-LINES-READ-COUNT
013700     CALL 'LOGPARSE' USING F-ACTIVITY-LOG-LINE LS-LOG-RECORD
013800     IF LS-LOG-RECORD-NOT-VALID
013900         ADD 1 TO WS-LINES-SKIPPED-COUNT
014000         GO TO 0200-EXIT
014100     END-IF
014200     IF L-LOG-RECORD-COUNT = 50000
014300         ADD 1 TO WS-LINES-SKIPPED-COUNT
014400         GO TO 0200-EXIT
014500     END-IF
014600     ADD 1 TO L-LOG-RECORD-COUNT
014700     PERFORM 0210-STORE-TABLE-ENTRY.
014800 0200-EXIT.
014900     EXIT.
015000
015100*-----------------------------------------------------------------
015200* 0210-STORE-TABLE-ENTRY -- COPIES THE FIELDS LOGPARSE BUILT IN
015300* LS-LOG-RECORD INTO THE NEXT SLOT OF THE LINKAGE-SECTION TABLE.
015400*-----------------------------------------------------------------
015500 0210-STORE-TABLE-ENTRY.
015600     MOVE LS-LOG-IP-ADDRESS
015700         TO L-LOG-IP-ADDRESS (L-LOG-RECORD-COUNT)
015800     MOVE LS-LOG-USER-NAME
015900         TO L-LOG-USER-NAME (L-LOG-RECORD-COUNT)
016000     MOVE LS-LOG-TIMESTAMP
016100         TO L-LOG-TIMESTAMP (L-LOG-RECORD-COUNT)
016200     MOVE LS-LOG-EVENT-CODE
016300         TO L-LOG-EVENT-CODE (L-LOG-RECORD-COUNT)
016400     MOVE LS-LOG-TASK-NUMBER
016500         TO L-LOG-TASK-NUMBER (L-LOG-RECORD-COUNT)
016600     MOVE LS-LOG-STATUS-CODE
016700         TO L-LOG-STATUS-CODE (L-LOG-RECORD-COUNT).
016800
016900*-----------------------------------------------------------------
017000* 0900-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
017100*-----------------------------------------------------------------
017200 0900-WRITE-TRACE-RECORD.
017300     MOVE L-LOG-RECORD-COUNT TO WS-TRACE-COUNT
017400     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
