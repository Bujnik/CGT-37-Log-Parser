000100*****************************************************************
000200* PROGRAM.     RPTWRTR
000300* AUTHOR.      D. PRUITT
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 03/05/1995
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  WRITES ONE QUERY SECTION TO THE QUERY REPORT DATASET
001000*           -- A HEADER LINE NAMING THE QUERY AND ITS ARGUMENT,
001100*           FOLLOWED BY ITS RESULT LINES, IN THE SHAPE THAT
001200*           MATCHES THE RESULT TYPE IPQUERY OR EVTQUERY LEFT ON
001300*           L-QUERY-RESULT-LINE.  CALLED ONCE PER QUERY LINE IN
001400*           THE CONTROL FILE BY LOGANLYZ.
001500*-----------------------------------------------------------------
001600*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001700*  --------   ----  --------  -------------------------------
001800*  03/05/95   DWP   LOGAN-042 ORIGINAL PROGRAM.  HANDLED THE
001900*                             COUNT AND SET RESULT SHAPES ONLY.
002000*  03/09/95   DWP   LOGAN-043 ADDED THE TASK-TALLY RESULT SHAPE.
002100*                             TALLY ENTRIES MUST PRINT IN
002200*                             ASCENDING TASK NUMBER ORDER, BUT
002300*                             TALYADD BUILDS THE TABLE IN
002400*                             DISCOVERY ORDER, SO THIS PROGRAM
002500*                             SORTS ITS OWN COPY BEFORE PRINTING.
002600*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002700*                             NO DATE FIELDS ARE PRINTED HERE.
002800*                             NO CHANGE MADE.
002900*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
003000*                             THE UPSI-0 RUN SWITCH.
003100*  09/30/03   TLB   LOGAN-062 HEADER LINE WAS CLIPPING THE LAST 2
003200*                             CHARACTERS OF A FULL-WIDTH 30-BYTE
003300*                             QUERY ARGUMENT (E.G. A FULL USER
003400*                             NAME ON AN -FOR-USER QUERY).
003500*                             SHORTENED WS-HDR-QUERY-NAME TO
003600*                             X(38) -- L-QUERY-CODE ONLY EVER
003700*                             FILLS THE FIRST 20 BYTES OF IT
003800*                             ANYWAY -- AND WIDENED THE ARGUMENT
003900*                             SLOT TO THE FULL X(30) TO MATCH
004000*                             L-RESULT-QUERY-ARG.
004100*****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. RPTWRTR.
004400 AUTHOR. D. PRUITT.
004500 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
004600 DATE-WRITTEN. 03/05/1995.
004700 DATE-COMPILED.
004800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     UPSI-0 IS WS-TRACE-SWITCH
005400         ON STATUS IS WS-TRACE-ON
005500         OFF STATUS IS WS-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT FD-QUERY-REPORT
005900         ASSIGN TO QRYRPT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-QRYRPT-FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  FD-QUERY-REPORT
006600     RECORD CONTAINS 80 CHARACTERS.
006700 01  F-REPORT-LINE                PIC X(80).
006800
006900 WORKING-STORAGE SECTION.
007000 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'RPTWRTR '.
007100
007200 01  WS-QRYRPT-FILE-STATUS      PIC X(02) VALUE SPACES.
007300     88  WS-QRYRPT-FILE-OK          VALUE '00'.
007400
007500 77  WS-FILE-OPEN-SW            PIC X(01) VALUE 'N'.
007600     88  WS-FILE-IS-OPEN            VALUE 'Y'.
007700     88  WS-FILE-NOT-OPEN           VALUE 'N'.
007800
007900 77  WS-MEMBER-IDX               PIC 9(05) COMP.
008000 77  WS-SORT-I                   PIC 9(04) COMP.
008100 77  WS-SORT-J                   PIC 9(04) COMP.
008200 77  WS-SORT-LIMIT                PIC 9(04) COMP.
008300
008400 01  WS-HEADER-LINE.
008500     05  FILLER                 PIC X(07) VALUE 'QUERY: '.
008600     05  WS-HDR-QUERY-NAME       PIC X(38).
008700     05  FILLER                 PIC X(05) VALUE 'ARG: '.
008800     05  WS-HDR-QUERY-ARG        PIC X(30).
008900 01  WS-HEADER-LINE-X REDEFINES WS-HEADER-LINE
009000                                PIC X(80).
009100
009200 01  WS-MEMBER-LINE.
009300     05  FILLER                 PIC X(02) VALUE SPACES.
009400     05  WS-MBR-VALUE            PIC X(30).
009500     05  FILLER                 PIC X(48) VALUE SPACES.
009600 01  WS-MEMBER-LINE-X REDEFINES WS-MEMBER-LINE
009700                                PIC X(80).
009800
009900 01  WS-COUNT-LINE.
010000     05  FILLER                 PIC X(02) VALUE SPACES.
010100     05  FILLER                 PIC X(07) VALUE 'COUNT: '.
010200     05  WS-CNT-VALUE-ED         PIC ZZZZZZ9.
010300     05  FILLER                 PIC X(64) VALUE SPACES.
010400 01  WS-COUNT-LINE-X REDEFINES WS-COUNT-LINE
010500                                PIC X(80).
010600
010700 01  WS-TALLY-LINE.
010800     05  FILLER                 PIC X(05) VALUE 'TASK '.
010900     05  WS-TAL-TASK-NUMBER      PIC 9(04).
011000     05  FILLER                 PIC X(02) VALUE SPACES.
011100     05  FILLER                 PIC X(06) VALUE 'COUNT '.
011200     05  WS-TAL-COUNT            PIC 9(07).
011300     05  FILLER                 PIC X(56) VALUE SPACES.
011400 01  WS-TALLY-LINE-X REDEFINES WS-TALLY-LINE
011500                                PIC X(80).
011600
011700 01  WS-TALLY-SWAP-AREA.
011800     05  WS-SWAP-TASK-NUMBER     PIC 9(04).
011900     05  WS-SWAP-COUNT           PIC 9(07) COMP.
012000
012100 01  WS-TRACE-TEXT.
012200     05  FILLER                 PIC X(14) VALUE 'RPTWRTR QRY : '.
012300     05  WS-TRACE-QUERY          PIC X(20).
012400     05  FILLER                 PIC X(12) VALUE SPACES.
012500 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
012600                                PIC X(46).
012700
012800 LINKAGE SECTION.
012900 COPY "copybooks/linkage_section/l_set_table.cpy".
013000 COPY "copybooks/linkage_section/l_tally_table.cpy".
013100 COPY "copybooks/linkage_section/l_query_parm.cpy".
013200
013300 PROCEDURE DIVISION USING L-SET-TABLE L-TALLY-TABLE
013400                          L-QUERY-PARM-RECORD L-QUERY-RESULT-LINE.
013500
013600 0000-MAIN-CONTROL.
013700     IF WS-TRACE-ON
013800         PERFORM 0900-WRITE-TRACE-RECORD
013900     END-IF
014000     IF WS-FILE-NOT-OPEN
014100         PERFORM 0050-OPEN-REPORT-FILE
014200     END-IF
014300     IF L-QUERY-CODE = SPACES
014400         PERFORM 0060-CLOSE-REPORT-FILE
014500         GOBACK
014600     END-IF
014700     PERFORM 0100-WRITE-QUERY-HEADER
014800     EVALUATE TRUE
014900         WHEN L-RESULT-TYPE-SET
015000             PERFORM 0200-WRITE-SET-RESULT
015100         WHEN L-RESULT-TYPE-TALLY
015200             PERFORM 0300-WRITE-TALLY-RESULT
015300         WHEN OTHER
015400             PERFORM 0400-WRITE-COUNT-RESULT
015500     END-EVALUATE
015600     GOBACK.
015700
015800*-----------------------------------------------------------------
015900* 0050-OPEN-REPORT-FILE -- OPENED ONCE FOR THE WHOLE JOB STEP THE
016000* FIRST TIME LOGANLYZ CALLS US.
016100*-----------------------------------------------------------------
016200 0050-OPEN-REPORT-FILE.
016300     OPEN OUTPUT FD-QUERY-REPORT
016400     SET WS-FILE-IS-OPEN TO TRUE.
016500
016600*-----------------------------------------------------------------
016700* 0060-CLOSE-REPORT-FILE -- LOGANLYZ CALLS US ONE LAST TIME WITH
016800* A SPACE-FILLED QUERY CODE AT THE END OF THE RUN SO THE REPORT
016900* DATASET GETS CLOSED PROPERLY.
017000*-----------------------------------------------------------------
017100 0060-CLOSE-REPORT-FILE.
017200     IF WS-FILE-IS-OPEN
017300         CLOSE FD-QUERY-REPORT
017400         SET WS-FILE-NOT-OPEN TO TRUE
017500     END-IF.
017600
017700*-----------------------------------------------------------------
017800* 0100-WRITE-QUERY-HEADER -- "QUERY: NAME   ARG: ARGUMENT".
017900*-----------------------------------------------------------------
018000 0100-WRITE-QUERY-HEADER.
018100     MOVE L-RESULT-QUERY-NAME TO WS-HDR-QUERY-NAME
018200     MOVE L-RESULT-QUERY-ARG TO WS-HDR-QUERY-ARG
018300     MOVE WS-HEADER-LINE TO F-REPORT-LINE
018400     WRITE F-REPORT-LINE.
018500
018600*-----------------------------------------------------------------
018700* 0200-WRITE-SET-RESULT -- ONE LINE PER DISTINCT SET MEMBER, THEN
018800* THE COUNT LINE.
018900*-----------------------------------------------------------------
019000 0200-WRITE-SET-RESULT.
019100     PERFORM 0210-WRITE-ONE-MEMBER
019200         VARYING WS-MEMBER-IDX FROM 1 BY 1
019300         UNTIL WS-MEMBER-IDX > L-SET-VALUE-COUNT
019400     PERFORM 0400-WRITE-COUNT-RESULT.
019500 0210-WRITE-ONE-MEMBER.
019600     MOVE L-SET-ENTRY (WS-MEMBER-IDX) TO WS-MBR-VALUE
019700     MOVE WS-MEMBER-LINE TO F-REPORT-LINE
019800     WRITE F-REPORT-LINE.
019900
020000*-----------------------------------------------------------------
020100* 0300-WRITE-TALLY-RESULT -- SORTS THE TALLY TABLE ASCENDING BY
020200* TASK NUMBER, THEN PRINTS ONE "TASK NNNN  COUNT NNNNNNN" LINE
020300* PER ENTRY.  THERE IS NO TRAILING COUNT LINE FOR THIS SHAPE.
020400*-----------------------------------------------------------------
020500 0300-WRITE-TALLY-RESULT.
020600     PERFORM 0310-SORT-TALLY-TABLE
020700     PERFORM 0350-WRITE-ONE-TALLY-LINE
020800         VARYING WS-MEMBER-IDX FROM 1 BY 1
020900         UNTIL WS-MEMBER-IDX > L-TALLY-ENTRY-COUNT.
021000 0350-WRITE-ONE-TALLY-LINE.
021100     MOVE L-TALLY-TASK-NUMBER (WS-MEMBER-IDX)
021200         TO WS-TAL-TASK-NUMBER
021300     MOVE L-TALLY-COUNT-D (WS-MEMBER-IDX) TO WS-TAL-COUNT
021400     MOVE WS-TALLY-LINE TO F-REPORT-LINE
021500     WRITE F-REPORT-LINE.
021600
021700*-----------------------------------------------------------------
021800* 0310-SORT-TALLY-TABLE -- PLAIN EXCHANGE SORT.  THE TABLE NEVER
021900* HOLDS MORE THAN 9999 ENTRIES SO A BUBBLE SORT IS FAST ENOUGH
022000* AND AVOIDS PULLING IN A WORK FILE FOR A SORT VERB.
022100*-----------------------------------------------------------------
022200 0310-SORT-TALLY-TABLE.
022300     IF L-TALLY-ENTRY-COUNT < 2
022400         GO TO 0310-EXIT
022500     END-IF
022600     COMPUTE WS-SORT-LIMIT = L-TALLY-ENTRY-COUNT - 1
022700     PERFORM 0320-SORT-OUTER-PASS
022800         VARYING WS-SORT-I FROM 1 BY 1
022900         UNTIL WS-SORT-I > WS-SORT-LIMIT.
023000 0310-EXIT.
023100     EXIT.
023200 0320-SORT-OUTER-PASS.
023300     PERFORM 0330-SORT-INNER-PASS
023400         VARYING WS-SORT-J FROM 1 BY 1
023500         UNTIL WS-SORT-J > WS-SORT-LIMIT.
023600 0330-SORT-INNER-PASS.
023700     IF L-TALLY-TASK-NUMBER (WS-SORT-J)
023800             > L-TALLY-TASK-NUMBER (WS-SORT-J + 1)
023900         PERFORM 0340-SWAP-TALLY-ENTRIES
024000     END-IF.
024100 0340-SWAP-TALLY-ENTRIES.
024200     MOVE L-TALLY-TASK-NUMBER (WS-SORT-J) TO WS-SWAP-TASK-NUMBER
024300     MOVE L-TALLY-COUNT-D (WS-SORT-J) TO WS-SWAP-COUNT
024400     MOVE L-TALLY-TASK-NUMBER (WS-SORT-J + 1)
024500         TO L-TALLY-TASK-NUMBER (WS-SORT-J)
024600     MOVE L-TALLY-COUNT-D (WS-SORT-J + 1)
024700         TO L-TALLY-COUNT (WS-SORT-J)
024800     MOVE WS-SWAP-TASK-NUMBER
024900         TO L-TALLY-TASK-NUMBER (WS-SORT-J + 1)
025000     MOVE WS-SWAP-COUNT TO L-TALLY-COUNT (WS-SORT-J + 1).
025100
025200*-----------------------------------------------------------------
025300* 0400-WRITE-COUNT-RESULT -- THE SINGLE "COUNT: N" SUMMARY LINE
025400* USED BY BOTH THE PLAIN COUNT QUERIES AND AS THE TRAILER OF A
025500* SET QUERY.
025600*-----------------------------------------------------------------
025700 0400-WRITE-COUNT-RESULT.
025800     MOVE L-RESULT-COUNT TO WS-CNT-VALUE-ED
025900     MOVE WS-COUNT-LINE TO F-REPORT-LINE
026000     WRITE F-REPORT-LINE.
026100
026200*-----------------------------------------------------------------
026300* 0900-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
026400*-----------------------------------------------------------------
026500 0900-WRITE-TRACE-RECORD.
026600     MOVE L-RESULT-QUERY-NAME TO WS-TRACE-QUERY
026700     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
