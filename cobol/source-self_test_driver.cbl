000100*****************************************************************
000200* PROGRAM.     LOGTEST
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 04/27/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  SELF-TEST STEP FOR THE LOG ANALYSIS SUITE.  FEEDS ONE
001000*           HARD-CODED SAMPLE ACTIVITY LINE THROUGH LOGPARSE AND
001100*           PRINTS EVERY PARSED FIELD TO THE TEST-RESULT DATASET
001200*           SO A PROGRAMMER CAN EYEBALL THE OUTPUT AFTER A
001300*           COMPILE AND CONFIRM LOGPARSE STILL WORKS BEFORE THE
001400*           REAL OVERNIGHT RUN IS TRUSTED WITH IT.  NOT PART OF
001500*           THE PRODUCTION JOB STREAM -- RUN BY HAND FROM THE
001600*           TEST JCL LIBRARY.
001700*-----------------------------------------------------------------
001800*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001900*  --------   ----  --------  -------------------------------
002000*  04/27/89   RFK   LOGAN-013 ORIGINAL PROGRAM.  WRITTEN TO SMOKE
002100*                             TEST LOGPARSE WHILE IT WAS BEING
002200*                             BUILT.  KEPT IN THE LIBRARY SINCE.
002300*  06/14/93   DWP   LOGAN-029 SAMPLE LINE WIDENED TO EXERCISE THE
002400*                             LONGER USER NAME FIELD.
002500*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002600*                             SAMPLE DATE CHANGED TO 2/9/1999 TO
002700*                             PROVE THE CENTURY CARRIES THROUGH.
002800*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
002900*                             THE UPSI-0 RUN SWITCH.
003000*  09/30/03   TLB   LOGAN-061 TRACE NOW REPORTS HOW MANY FIELD
003100*                             LINES WERE WRITTEN SO A TRUNCATED
003200*                             TEST-RESULT DATASET IS OBVIOUS.
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. LOGTEST.
003600 AUTHOR. R. KOVACH.
003700 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003800 DATE-WRITTEN. 04/27/1989.
003900 DATE-COMPILED.
004000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 IS WS-TRACE-SWITCH
004600         ON STATUS IS WS-TRACE-ON
004700         OFF STATUS IS WS-TRACE-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT FD-TEST-RESULT
005100         ASSIGN TO TESTOUT
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  FD-TEST-RESULT
005700     RECORD CONTAINS 80 CHARACTERS.
005800 01  F-TEST-RESULT-LINE           PIC X(80).
005900
006000 WORKING-STORAGE SECTION.
006100 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'LOGTEST '.
006200
006300 77  WS-FIELD-LINE-COUNT        PIC 9(02) COMP VALUE ZEROES.
006400
006500 01  WS-SAMPLE-LINE-GROUP.
006600     05  FILLER                 PIC X(56) VALUE
006700       '192.168.10.55 JANE Q PUBLIC 9.2.1999 14:5:9 ATTEMPT_TASK'.
006800     05  FILLER                 PIC X(08) VALUE ' 0042 OK'.
006900     05  FILLER                 PIC X(36) VALUE SPACES.
007000 01  WS-SAMPLE-LINE REDEFINES WS-SAMPLE-LINE-GROUP
007100                                PIC X(100).
007200
007300 COPY "copybooks/local_storage/ls_log_record.cpy".
007400
007500 01  WS-RESULT-LINE-01.
007600     05  FILLER                 PIC X(14) VALUE 'IP ADDRESS  : '.
007700     05  WS-R01-VALUE            PIC X(15).
007800     05  FILLER                 PIC X(51) VALUE SPACES.
007900 01  WS-RESULT-LINE-01-X REDEFINES WS-RESULT-LINE-01
008000                                PIC X(80).
008100
008200 01  WS-RESULT-LINE-02.
008300     05  FILLER                 PIC X(14) VALUE 'USER NAME   : '.
008400     05  WS-R02-VALUE            PIC X(30).
008500     05  FILLER                 PIC X(36) VALUE SPACES.
008600 01  WS-RESULT-LINE-02-X REDEFINES WS-RESULT-LINE-02
008700                                PIC X(80).
008800
008900 01  WS-RESULT-LINE-03.
009000     05  FILLER                 PIC X(14) VALUE 'TIMESTAMP   : '.
009100     05  WS-R03-VALUE            PIC 9(14).
009200     05  FILLER                 PIC X(52) VALUE SPACES.
009300 01  WS-RESULT-LINE-03-X REDEFINES WS-RESULT-LINE-03
009400                                PIC X(80).
009500
009600 01  WS-RESULT-LINE-04.
009700     05  FILLER                 PIC X(14) VALUE 'EVENT CODE  : '.
009800     05  WS-R04-VALUE            PIC X(20).
009900     05  FILLER                 PIC X(46) VALUE SPACES.
010000 01  WS-RESULT-LINE-04-X REDEFINES WS-RESULT-LINE-04
010100                                PIC X(80).
010200
010300 01  WS-RESULT-LINE-05.
010400     05  FILLER                 PIC X(14) VALUE 'TASK NUMBER : '.
010500     05  WS-R05-VALUE            PIC S9(04).
010600     05  FILLER                 PIC X(62) VALUE SPACES.
010700 01  WS-RESULT-LINE-05-X REDEFINES WS-RESULT-LINE-05
010800                                PIC X(80).
010900
011000 01  WS-RESULT-LINE-06.
011100     05  FILLER                 PIC X(14) VALUE 'STATUS CODE : '.
011200     05  WS-R06-VALUE            PIC X(06).
011300     05  FILLER                 PIC X(60) VALUE SPACES.
011400 01  WS-RESULT-LINE-06-X REDEFINES WS-RESULT-LINE-06
011500                                PIC X(80).
011600
011700 01  WS-RESULT-LINE-07.
011800     05  FILLER                 PIC X(14) VALUE 'RECORD VALID: '.
011900     05  WS-R07-VALUE            PIC X(01).
012000     05  FILLER                 PIC X(65) VALUE SPACES.
012100 01  WS-RESULT-LINE-07-X REDEFINES WS-RESULT-LINE-07
012200                                PIC X(80).
012300
012400 01  WS-TRACE-TEXT.
012500     05  FILLER                 PIC X(46) VALUE
012600         'LOGTEST -- SELF TEST OF LOGPARSE UNDERWAY'.
012700 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
012800                                PIC X(46).
012900
013000 01  WS-DONE-TEXT.
013100     05  FILLER                 PIC X(28) VALUE
013200         'LOGTEST -- FIELDS WRITTEN: '.
013300     05  WS-DONE-FIELD-COUNT-D  PIC 9(02).
013400     05  FILLER                 PIC X(16) VALUE SPACES.
013500 01  WS-DONE-TEXT-X REDEFINES WS-DONE-TEXT
013600                                PIC X(46).
013700
013800 PROCEDURE DIVISION.
013900
014000 0000-MAIN-CONTROL.
014100     IF WS-TRACE-ON
014200         CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT
014300     END-IF
014400     OPEN OUTPUT FD-TEST-RESULT
014500     CALL 'LOGPARSE' USING WS-SAMPLE-LINE LS-LOG-RECORD
014600     PERFORM 0100-WRITE-PARSED-FIELDS
014700     IF WS-TRACE-ON
014800         MOVE WS-FIELD-LINE-COUNT TO WS-DONE-FIELD-COUNT-D
014900         CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-DONE-TEXT
015000     END-IF
015100     CLOSE FD-TEST-RESULT
015200     GOBACK.
015300
015400*-----------------------------------------------------------------
015500* 0100-WRITE-PARSED-FIELDS -- ONE LINE PER FIELD LOGPARSE FILLED
015600* IN, SO A PROGRAMMER CAN COMPARE THE OUTPUT AGAINST THE SAMPLE
015700* LINE ABOVE BY EYE.
015800*-----------------------------------------------------------------
015900 0100-WRITE-PARSED-FIELDS.
016000     MOVE LS-LOG-IP-ADDRESS TO WS-R01-VALUE
016100     MOVE WS-RESULT-LINE-01 TO F-TEST-RESULT-LINE
016200     WRITE F-TEST-RESULT-LINE
016300     ADD 1 TO WS-FIELD-LINE-COUNT
016400     MOVE LS-LOG-USER-NAME TO WS-R02-VALUE
016500     MOVE WS-RESULT-LINE-02 TO F-TEST-RESULT-LINE
016600     WRITE F-TEST-RESULT-LINE
016700     ADD 1 TO WS-FIELD-LINE-COUNT
016800     MOVE LS-LOG-TIMESTAMP TO WS-R03-VALUE
016900     MOVE WS-RESULT-LINE-03 TO F-TEST-RESULT-LINE
017000     WRITE F-TEST-RESULT-LINE
017100     ADD 1 TO WS-FIELD-LINE-COUNT
017200     MOVE LS-LOG-EVENT-CODE TO WS-R04-VALUE
017300     MOVE WS-RESULT-LINE-04 TO F-TEST-RESULT-LINE
017400     WRITE F-TEST-RESULT-LINE
017500     ADD 1 TO WS-FIELD-LINE-COUNT
017600     MOVE LS-LOG-TASK-NUMBER TO WS-R05-VALUE
017700     MOVE WS-RESULT-LINE-05 TO F-TEST-RESULT-LINE
017800     WRITE F-TEST-RESULT-LINE
017900     ADD 1 TO WS-FIELD-LINE-COUNT
018000     MOVE LS-LOG-STATUS-CODE TO WS-R06-VALUE
018100     MOVE WS-RESULT-LINE-06 TO F-TEST-RESULT-LINE
018200     WRITE F-TEST-RESULT-LINE
018300     ADD 1 TO WS-FIELD-LINE-COUNT
018400     IF LS-LOG-RECORD-IS-VALID
018500         MOVE 'Y' TO WS-R07-VALUE
018600     ELSE
018700         MOVE 'N' TO WS-R07-VALUE
018800     END-IF
018900     MOVE WS-RESULT-LINE-07 TO F-TEST-RESULT-LINE
019000     WRITE F-TEST-RESULT-LINE
019100     ADD 1 TO WS-FIELD-LINE-COUNT.
