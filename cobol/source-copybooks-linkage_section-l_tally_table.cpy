000100*****************************************************************
000200* COPYBOOK.    L-TALLY-TABLE
000300* AUTHOR.      R. KOVACH
000400* DATE-WRITTEN. 04/10/1989
000500*-----------------------------------------------------------------
000600* PURPOSE.  LINKAGE-SECTION COPY OF THE PER-TASK ATTEMPT/
000700*           COMPLETION TALLY TABLE.  TALYADD FINDS OR CREATES
000800*           THE ENTRY FOR A TASK NUMBER AND BUMPS ITS COUNT.
000900*           EVTQUERY BUILDS ONE OF THESE FOR THE "ALL ATTEMPTED
001000*           TASKS" AND "ALL COMPLETED TASKS" QUERIES; RPTWRTR
001100*           SORTS IT ASCENDING BY TASK NUMBER BEFORE PRINTING.
001200*-----------------------------------------------------------------
001300*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001400*  --------   ----  --------  -------------------------------
001500*  04/10/89   RFK   LOGAN-005 ORIGINAL COPYBOOK.
001600*  03/02/95   DWP   LOGAN-041 WIDENED L-TALLY-COUNT TO 9(07) -- A
001700*                             4-DIGIT COUNT WAS NOT ENOUGH FOR THE
001800*                             OVERNIGHT BATCH-RETRY TASK.
001900*****************************************************************
002000 01  L-TALLY-TABLE.
002100     05  L-TALLY-ENTRY-COUNT        PIC 9(04) COMP.
002200     05  L-TALLY-ENTRY-COUNT-D REDEFINES L-TALLY-ENTRY-COUNT
002300                                    PIC 9(04).
002400     05  L-TALLY-ENTRY OCCURS 0 TO 9999 TIMES
002500                        DEPENDING ON L-TALLY-ENTRY-COUNT
002600                        INDEXED BY L-TALLY-IDX.
002700         10  L-TALLY-TASK-NUMBER    PIC 9(04).
002800         10  L-TALLY-COUNT          PIC 9(07) COMP.
002900         10  L-TALLY-COUNT-D REDEFINES L-TALLY-COUNT
003000                                    PIC 9(07).
