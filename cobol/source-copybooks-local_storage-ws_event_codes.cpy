000100*****************************************************************
000200* COPYBOOK.    WS-EVENT-CODES
000300* AUTHOR.      R. KOVACH
000400* DATE-WRITTEN. 04/05/1989
000500*-----------------------------------------------------------------
000600* PURPOSE.  TABLE OF THE ACTIVITY-LOG EVENT CODES AND STATUS
000700*           CODES THAT THE LOG ANALYSIS SUITE RECOGNIZES.  COPIED
000800*           INTO WORKING-STORAGE BY LOGPARSE AND CODECHK SO THE
000900*           TWO PROGRAMS NEVER DRIFT OUT OF SYNC ON THE DOMAIN.
001000*           TABLES ARE LOADED BY THE 0010-INIT-CODE-TABLES
001100*           PARAGRAPH IN CODECHK -- NOT BY VALUE CLAUSES -- SO A
001200*           NEW CODE CAN BE ADDED WITHOUT RECOUNTING LITERAL
001300*           OFFSETS BY HAND.
001400*-----------------------------------------------------------------
001500*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001600*  --------   ----  --------  -------------------------------
001700*  04/05/89   RFK   LOGAN-002 ORIGINAL COPYBOOK.
001800*  09/19/94   DWP   LOGAN-037 ADDED WS-VALID-STATUS-TABLE -- HAD
001900*                             BEEN HARD-CODED IN CODECHK.
002000*****************************************************************
002100 01  WS-VALID-EVENT-TABLE.
002200     05  WS-VALID-EVENT-ENTRY OCCURS 5 TIMES
002300                               PIC X(20).
002400 01  WS-EVENT-TABLE-IDX            PIC 9(02) COMP.
002500
002600 01  WS-VALID-STATUS-TABLE.
002700     05  WS-VALID-STATUS-ENTRY OCCURS 3 TIMES
002800                               PIC X(06).
002900 01  WS-STATUS-TABLE-IDX           PIC 9(02) COMP.
003000
003100 78  WS-EVENT-LOGIN-LIT           VALUE 'LOGIN'.
003200 78  WS-EVENT-DOWNLOAD-LIT        VALUE 'DOWNLOAD_PLUGIN'.
003300 78  WS-EVENT-WRITE-MSG-LIT       VALUE 'WRITE_MESSAGE'.
003400 78  WS-EVENT-ATTEMPT-TASK-LIT    VALUE 'ATTEMPT_TASK'.
003500 78  WS-EVENT-COMPLETE-TASK-LIT   VALUE 'COMPLETE_TASK'.
003600 78  WS-STATUS-OK-LIT             VALUE 'OK'.
003700 78  WS-STATUS-FAILED-LIT         VALUE 'FAILED'.
003800 78  WS-STATUS-ERROR-LIT          VALUE 'ERROR'.
