000100*****************************************************************
000200* PROGRAM.     DATECONV
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 04/18/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  CONVERTS ONE ACTIVITY-LOG DATE TOKEN (D.M.YYYY) AND
001000*           ONE TIME TOKEN (H:M:S) INTO A SINGLE 14-DIGIT
001100*           YYYYMMDDHHMMSS TIMESTAMP FOR TABLE STORAGE AND FOR
001200*           THE DATE-WINDOW COMPARES DONE BY DATEWNDW.  THE LOG
001300*           WRITER DOES NOT ZERO-FILL THE DAY OR MONTH, SO THIS
001400*           PROGRAM MUST ACCEPT "5.4.2021" THE SAME AS "05.04.
001500*           2021".
001600*-----------------------------------------------------------------
001700*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001800*  --------   ----  --------  -------------------------------
001900*  04/18/89   RFK   LOGAN-007 ORIGINAL PROGRAM.
002000*  11/30/90   RFK   LOGAN-011 UNSTRING WAS NOT RESETTING THE
002100*                             POINTER BETWEEN CALLS -- ADDED
002200*                             0100-INITIALIZE-WORK-AREAS.
002300*  06/14/93   DWP   LOGAN-029 NO LONGER REJECTS A TIME TOKEN OF
002400*                             LESS THAN 8 CHARACTERS (SINGLE
002500*                             DIGIT HOUR, E.G. "5:4:7").
002600*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002700*                             YEAR SUBFIELD IS ALREADY 4-DIGIT
002800*                             AS READ FROM THE LOG.  NO CHANGE.
002900*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
003000*                             THE UPSI-0 RUN SWITCH FOR THE
003100*                             OPERATIONS-CENTER WALKTHROUGH.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. DATECONV.
003500 AUTHOR. R. KOVACH.
003600 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003700 DATE-WRITTEN. 04/18/1989.
003800 DATE-COMPILED.
003900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 IS WS-TRACE-SWITCH
004500         ON STATUS IS WS-TRACE-ON
004600         OFF STATUS IS WS-TRACE-OFF.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'DATECONV'.
005100
005200 77  WS-UNSTRING-PTR            PIC 9(02) COMP.
005300 77  WS-DATE-FIELD-COUNT        PIC 9(02) COMP.
005400 77  WS-TIME-FIELD-COUNT        PIC 9(02) COMP.
005500
005600 01  WS-DATE-WORK-AREA.
005700     05  WS-DAY-DIGITS          PIC 99.
005800     05  WS-MONTH-DIGITS        PIC 99.
005900     05  WS-YEAR-DIGITS         PIC 9(04).
006000     05  FILLER                 PIC X(04).
006100 01  WS-DATE-WORK-AREA-X REDEFINES WS-DATE-WORK-AREA
006200                                PIC X(12).
006300
006400 01  WS-TIME-WORK-AREA.
006500     05  WS-HOUR-DIGITS         PIC 99.
006600     05  WS-MINUTE-DIGITS       PIC 99.
006700     05  WS-SECOND-DIGITS       PIC 99.
006800     05  FILLER                 PIC X(02).
006900 01  WS-TIME-WORK-AREA-X REDEFINES WS-TIME-WORK-AREA
007000                                PIC X(08).
007100
007200 01  WS-TIMESTAMP-BUILD.
007300     05  WS-TS-YEAR             PIC 9(04).
007400     05  WS-TS-MONTH            PIC 9(02).
007500     05  WS-TS-DAY              PIC 9(02).
007600     05  WS-TS-HOUR             PIC 9(02).
007700     05  WS-TS-MINUTE           PIC 9(02).
007800     05  WS-TS-SECOND           PIC 9(02).
007900     05  FILLER                 PIC X(02).
008000 01  WS-TIMESTAMP-NUM REDEFINES WS-TIMESTAMP-BUILD.
008100     05  WS-TS-NUMERIC-14       PIC 9(14).
008200     05  FILLER                 PIC X(02).
008300
008400 01  WS-TRACE-TEXT.
008500     05  FILLER                 PIC X(14) VALUE 'DATECONV IN : '.
008600     05  WS-TRACE-DATE          PIC X(10).
008700     05  FILLER                 PIC X(01) VALUE SPACE.
008800     05  WS-TRACE-TIME          PIC X(08).
008900     05  FILLER                 PIC X(13) VALUE SPACES.
009000
009100 LINKAGE SECTION.
009200 01  L-DATE-TOKEN                PIC X(10).
009300 01  L-TIME-TOKEN                PIC X(08).
009400 01  L-TIMESTAMP-OUT             PIC 9(14).
009500 01  L-CONV-STATUS-SW            PIC X(01).
009600     88  L-CONV-VALID                VALUE 'Y'.
009700     88  L-CONV-INVALID               VALUE 'N'.
009800
009900 PROCEDURE DIVISION USING L-DATE-TOKEN L-TIME-TOKEN
010000                          L-TIMESTAMP-OUT L-CONV-STATUS-SW.
010100
010200 0000-MAIN-CONTROL.
010300     PERFORM 0100-INITIALIZE-WORK-AREAS
010400     IF WS-TRACE-ON
010500         PERFORM 0150-WRITE-TRACE-RECORD
010600     END-IF
010700     PERFORM 0200-SPLIT-DATE-TOKEN
010800     PERFORM 0300-SPLIT-TIME-TOKEN
010900     PERFORM 0400-BUILD-TIMESTAMP
011000     GOBACK.
011100
011200*-----------------------------------------------------------------
011300* 0100-INITIALIZE-WORK-AREAS -- CLEAR WORK AREAS SO UNSTRING
011400* POINTERS AND RECEIVING FIELDS START CLEAN ON EVERY CALL.
011500*-----------------------------------------------------------------
011600 0100-INITIALIZE-WORK-AREAS.
011700     MOVE ZEROES TO WS-DATE-WORK-AREA
011800     MOVE ZEROES TO WS-TIME-WORK-AREA
011900     MOVE ZEROES TO WS-TIMESTAMP-BUILD
012000     SET L-CONV-VALID TO TRUE
012100     MOVE 1 TO WS-UNSTRING-PTR.
012200
012300*-----------------------------------------------------------------
012400* 0150-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
012500* ONLY FIRES WHEN THE JOB STEP IS RUN WITH UPSI 1 IN POSITION 0.
012600*-----------------------------------------------------------------
012700 0150-WRITE-TRACE-RECORD.
012800     MOVE L-DATE-TOKEN TO WS-TRACE-DATE
012900     MOVE L-TIME-TOKEN TO WS-TRACE-TIME
013000     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
013100
013200*-----------------------------------------------------------------
013300* 0200-SPLIT-DATE-TOKEN -- BREAKS D.M.YYYY INTO DAY, MONTH AND
013400* YEAR.  UNSTRING INTO A NUMERIC RECEIVER RIGHT-JUSTIFIES AND
013500* ZERO-FILLS, SO A ONE-DIGIT DAY OR MONTH COMES OUT CORRECT
013600* WITHOUT ANY SPECIAL-CASE CODE.
013700*-----------------------------------------------------------------
013800 0200-SPLIT-DATE-TOKEN.
013900     MOVE 1 TO WS-UNSTRING-PTR
014000     UNSTRING L-DATE-TOKEN DELIMITED BY '.'
014100         INTO WS-DAY-DIGITS WS-MONTH-DIGITS WS-YEAR-DIGITS
014200         COUNT IN WS-DATE-FIELD-COUNT
014300         POINTER WS-UNSTRING-PTR
014400     END-UNSTRING
014500     IF WS-YEAR-DIGITS = ZEROES
014600         SET L-CONV-INVALID TO TRUE
014700     END-IF.
014800
014900*-----------------------------------------------------------------
015000* 0300-SPLIT-TIME-TOKEN -- BREAKS H:M:S INTO HOUR, MINUTE AND
015100* SECOND.  SAME ZERO-FILL BEHAVIOR AS THE DATE TOKEN ABOVE.
015200*-----------------------------------------------------------------
015300 0300-SPLIT-TIME-TOKEN.
015400     MOVE 1 TO WS-UNSTRING-PTR
015500     UNSTRING L-TIME-TOKEN DELIMITED BY ':'
015600         INTO WS-HOUR-DIGITS WS-MINUTE-DIGITS WS-SECOND-DIGITS
015700         COUNT IN WS-TIME-FIELD-COUNT
015800         POINTER WS-UNSTRING-PTR
015900     END-UNSTRING.
016000
016100*-----------------------------------------------------------------
016200* 0400-BUILD-TIMESTAMP -- ASSEMBLES THE 14-DIGIT TIMESTAMP FROM
016300* THE SPLIT SUBFIELDS AND MOVES IT TO THE CALLER'S FIELD.
016400*-----------------------------------------------------------------
016500 0400-BUILD-TIMESTAMP.
016600     MOVE WS-YEAR-DIGITS TO WS-TS-YEAR
016700     MOVE WS-MONTH-DIGITS TO WS-TS-MONTH
016800     MOVE WS-DAY-DIGITS TO WS-TS-DAY
016900     MOVE WS-HOUR-DIGITS TO WS-TS-HOUR
017000     MOVE WS-MINUTE-DIGITS TO WS-TS-MINUTE
017100     MOVE WS-SECOND-DIGITS TO WS-TS-SECOND
017200     MOVE WS-TS-NUMERIC-14 TO L-TIMESTAMP-OUT.
