000100*****************************************************************
000200* PROGRAM.     SETADD
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 04/22/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  ADDS ONE VALUE TO A DISTINCT-VALUE SET TABLE IF IT IS
001000*           NOT ALREADY PRESENT.  USED BY IPQUERY TO BUILD THE
001100*           UNIQUE-IP-ADDRESS SET AND BY EVTQUERY TO BUILD THE
001200*           DISTINCT-EVENT-TYPE SET.  A PLAIN LINEAR SEARCH IS
001300*           USED -- THE SETS NEVER APPROACH THE 5000-ENTRY
001400*           CEILING IN PRACTICE.
001500*-----------------------------------------------------------------
001600*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001700*  --------   ----  --------  -------------------------------
001800*  04/22/89   RFK   LOGAN-009 ORIGINAL PROGRAM.
001900*  08/11/92   RFK   LOGAN-021 RAISED TABLE CEILING TO 5000 TO
002000*                             MATCH THE COPYBOOK CHANGE.
002100*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002200*                             NO DATE FIELDS IN THIS PROGRAM.
002300*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
002400*                             THE UPSI-0 RUN SWITCH.
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. SETADD.
002800 AUTHOR. R. KOVACH.
002900 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003000 DATE-WRITTEN. 04/22/1989.
003100 DATE-COMPILED.
003200 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     UPSI-0 IS WS-TRACE-SWITCH
003800         ON STATUS IS WS-TRACE-ON
003900         OFF STATUS IS WS-TRACE-OFF.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'SETADD  '.
004400
004500 77  WS-SEARCH-IDX              PIC 9(05) COMP.
004600 77  WS-ALREADY-PRESENT-SW      PIC X(01) VALUE 'N'.
004700     88  WS-VALUE-ALREADY-PRESENT  VALUE 'Y'.
004800     88  WS-VALUE-NOT-PRESENT      VALUE 'N'.
004900
005000 01  WS-TRACE-TEXT.
005100     05  FILLER                 PIC X(14) VALUE 'SETADD ADD : '.
005200     05  WS-TRACE-VALUE         PIC X(30).
005300     05  FILLER                 PIC X(02) VALUE SPACES.
005400 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
005500                                PIC X(46).
005600
005700 01  WS-RESULT-CODES.
005800     05  WS-ADD-RESULT-SW       PIC X(01) VALUE SPACE.
005900         88  WS-ADD-RESULT-ADDED    VALUE 'A'.
006000         88  WS-ADD-RESULT-DUP      VALUE 'D'.
006100         88  WS-ADD-RESULT-FULL     VALUE 'F'.
006200     05  FILLER                 PIC X(05).
006300 01  WS-RESULT-CODES-X REDEFINES WS-RESULT-CODES
006400                                PIC X(06).
006500
006600 01  WS-OVERFLOW-TEXT.
006700     05  FILLER                 PIC X(16) VALUE
006800             'SETADD FULL  : '.
006900     05  WS-OVERFLOW-VALUE      PIC X(30).
007000 01  WS-OVERFLOW-TEXT-X REDEFINES WS-OVERFLOW-TEXT
007100                                PIC X(46).
007200
007300 LINKAGE SECTION.
007400 01  L-VALUE-TO-ADD               PIC X(30).
007500 COPY "copybooks/linkage_section/l_set_table.cpy".
007600
007700 PROCEDURE DIVISION USING L-VALUE-TO-ADD L-SET-TABLE.
007800
007900 0000-MAIN-CONTROL.
008000     IF WS-TRACE-ON
008100         PERFORM 0050-WRITE-TRACE-RECORD
008200     END-IF
008300     PERFORM 0100-SEARCH-FOR-VALUE THRU 0100-EXIT
008400     IF WS-VALUE-NOT-PRESENT
008500         PERFORM 0200-APPEND-VALUE
008600     END-IF
008700     GOBACK.
008800
008900*-----------------------------------------------------------------
009000* 0050-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
009100*-----------------------------------------------------------------
009200 0050-WRITE-TRACE-RECORD.
009300     MOVE L-VALUE-TO-ADD TO WS-TRACE-VALUE
009400     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
009500
009600*-----------------------------------------------------------------
009700* 0100-SEARCH-FOR-VALUE -- LINEAR SEARCH OF THE CURRENT SET FOR
009800* A MATCHING ENTRY.  EXITS EARLY THROUGH GO TO AS SOON AS A
009900* MATCH OR THE END OF THE CURRENT SET IS REACHED.
010000*-----------------------------------------------------------------
010100 0100-SEARCH-FOR-VALUE.
010200     SET WS-VALUE-NOT-PRESENT TO TRUE
010300     IF L-SET-VALUE-COUNT = ZERO
010400         GO TO 0100-EXIT
010500     END-IF
010600     MOVE 1 TO WS-SEARCH-IDX.
010700 0100-SEARCH-LOOP.
010800     IF WS-SEARCH-IDX > L-SET-VALUE-COUNT
010900         GO TO 0100-EXIT
011000     END-IF
011100     IF L-VALUE-TO-ADD = L-SET-ENTRY (WS-SEARCH-IDX)
011200         SET WS-VALUE-ALREADY-PRESENT TO TRUE
011300         SET WS-ADD-RESULT-DUP TO TRUE
011400         GO TO 0100-EXIT
011500     END-IF
011600     ADD 1 TO WS-SEARCH-IDX
011700     GO TO 0100-SEARCH-LOOP.
011800 0100-EXIT.
011900     EXIT.
012000
012100*-----------------------------------------------------------------
012200* 0200-APPEND-VALUE -- BUMPS THE OCCURS-DEPENDING-ON COUNT AND
012300* STORES THE NEW VALUE IN THE NEWLY-AVAILABLE SLOT.  IF THE
012400* TABLE IS ALREADY AT ITS CEILING THE VALUE IS DROPPED AND
012500* WS-ADD-RESULT-FULL IS SET FOR THE CALLER TO INSPECT.
012600*-----------------------------------------------------------------
012700 0200-APPEND-VALUE.
012800     IF L-SET-VALUE-COUNT = 5000
012900         SET WS-ADD-RESULT-FULL TO TRUE
013000         MOVE L-VALUE-TO-ADD TO WS-OVERFLOW-VALUE
013100         CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-OVERFLOW-TEXT
013200     ELSE
013300         ADD 1 TO L-SET-VALUE-COUNT
013400         MOVE L-VALUE-TO-ADD
013500                 TO L-SET-ENTRY (L-SET-VALUE-COUNT)
013600         SET WS-ADD-RESULT-ADDED TO TRUE
013700     END-IF.
