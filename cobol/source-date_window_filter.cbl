000100*****************************************************************
000200* PROGRAM.     DATEWNDW
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 04/24/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  TELLS IPQUERY AND EVTQUERY WHETHER ONE LOG-ENTRY
001000*           TIMESTAMP FALLS INSIDE THE AFTER/BEFORE WINDOW
001100*           REQUESTED ON A QUERY.  BOTH BOUNDS ARE INCLUSIVE.  A
001200*           BOUND OF ALL ZEROES MEANS THAT SIDE OF THE WINDOW IS
001300*           OPEN -- NO AFTER BOUND MEANS "SINCE THE BEGINNING OF
001400*           TIME", NO BEFORE BOUND MEANS "THROUGH THE END OF
001500*           TIME".
001600*-----------------------------------------------------------------
001700*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001800*  --------   ----  --------  -------------------------------
001900*  04/24/89   RFK   LOGAN-012 ORIGINAL PROGRAM.
002000*  06/14/93   DWP   LOGAN-030 CLARIFIED THAT BOTH BOUNDS ARE
002100*                             INCLUSIVE -- QUERY WRITERS HAD
002200*                             BEEN ASSUMING BEFORE WAS EXCLUSIVE.
002300*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002400*                             TIMESTAMP COMPARE IS A STRAIGHT
002500*                             9(14) NUMERIC COMPARE.  NO CHANGE.
002600*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
002700*                             THE UPSI-0 RUN SWITCH.
002800*  09/30/03   TLB   LOGAN-061 TRACE LINE NOW CARRIES A RUNNING
002900*                             CALL COUNT SO OPERATIONS CAN TELL
003000*                             HOW MANY ENTRIES A QUERY SCANNED
003100*                             FROM THE TRACE DATASET ALONE.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. DATEWNDW.
003500 AUTHOR. R. KOVACH.
003600 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003700 DATE-WRITTEN. 04/24/1989.
003800 DATE-COMPILED.
003900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 IS WS-TRACE-SWITCH
004500         ON STATUS IS WS-TRACE-ON
004600         OFF STATUS IS WS-TRACE-OFF.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'DATEWNDW'.
005100
005200 77  WS-CALL-COUNT              PIC 9(07) COMP VALUE ZEROES.
005300
005400 01  WS-TRACE-TEXT.
005500     05  FILLER                 PIC X(14) VALUE 'DATEWNDW TS: '.
005600     05  WS-TRACE-TIMESTAMP     PIC 9(14).
005700     05  FILLER                 PIC X(06) VALUE SPACES.
005800     05  FILLER                 PIC X(05) VALUE ' CN: '.
005900     05  WS-TRACE-CALL-COUNT-D  PIC 9(07).
006000 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
006100                                PIC X(46).
006200
006300 01  WS-WINDOW-FLAGS.
006400     05  WS-AFTER-OPEN-SW       PIC X(01) VALUE 'N'.
006500         88  WS-AFTER-IS-OPEN       VALUE 'Y'.
006600     05  WS-BEFORE-OPEN-SW      PIC X(01) VALUE 'N'.
006700         88  WS-BEFORE-IS-OPEN      VALUE 'Y'.
006800     05  FILLER                 PIC X(04).
006900 01  WS-WINDOW-FLAGS-X REDEFINES WS-WINDOW-FLAGS
007000                                PIC X(06).
007100
007200 01  WS-WINDOW-ZERO-CHECK.
007300     05  WS-ZERO-BOUND          PIC 9(14) VALUE ZEROES.
007400     05  FILLER                 PIC X(02).
007500 01  WS-WINDOW-ZERO-CHECK-X REDEFINES WS-WINDOW-ZERO-CHECK
007600                                PIC X(16).
007700
007800 LINKAGE SECTION.
007900 01  L-ENTRY-TIMESTAMP            PIC 9(14).
008000 01  L-WINDOW-AFTER-BOUND         PIC 9(14).
008100 01  L-WINDOW-BEFORE-BOUND        PIC 9(14).
008200 01  L-IN-WINDOW-SW               PIC X(01).
008300     88  L-ENTRY-IN-WINDOW            VALUE 'Y'.
008400     88  L-ENTRY-NOT-IN-WINDOW        VALUE 'N'.
008500
008600 PROCEDURE DIVISION USING L-ENTRY-TIMESTAMP
008700                          L-WINDOW-AFTER-BOUND
008800                          L-WINDOW-BEFORE-BOUND
008900                          L-IN-WINDOW-SW.
009000
009100 0000-MAIN-CONTROL.
009200     ADD 1 TO WS-CALL-COUNT
009300     IF WS-TRACE-ON
009400         PERFORM 0050-WRITE-TRACE-RECORD
009500     END-IF
009600     PERFORM 0100-SET-WINDOW-FLAGS
009700     SET L-ENTRY-IN-WINDOW TO TRUE
009800     IF NOT WS-AFTER-IS-OPEN
009900         IF L-ENTRY-TIMESTAMP < L-WINDOW-AFTER-BOUND
010000             SET L-ENTRY-NOT-IN-WINDOW TO TRUE
010100         END-IF
010200     END-IF
010300     IF L-ENTRY-IN-WINDOW AND NOT WS-BEFORE-IS-OPEN
010400         IF L-ENTRY-TIMESTAMP > L-WINDOW-BEFORE-BOUND
010500             SET L-ENTRY-NOT-IN-WINDOW TO TRUE
010600         END-IF
010700     END-IF
010800     GOBACK.
010900
011000*-----------------------------------------------------------------
011100* 0100-SET-WINDOW-FLAGS -- A BOUND OF ALL ZEROES LEAVES THAT
011200* SIDE OF THE WINDOW OPEN.
011300*-----------------------------------------------------------------
011400 0100-SET-WINDOW-FLAGS.
011500     MOVE 'N' TO WS-AFTER-OPEN-SW
011600     MOVE 'N' TO WS-BEFORE-OPEN-SW
011700     IF L-WINDOW-AFTER-BOUND = WS-ZERO-BOUND
011800         SET WS-AFTER-IS-OPEN TO TRUE
011900     END-IF
012000     IF L-WINDOW-BEFORE-BOUND = WS-ZERO-BOUND
012100         SET WS-BEFORE-IS-OPEN TO TRUE
012200     END-IF.
012300
012400*-----------------------------------------------------------------
012500* 0050-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
012600*-----------------------------------------------------------------
012700 0050-WRITE-TRACE-RECORD.
012800     MOVE L-ENTRY-TIMESTAMP TO WS-TRACE-TIMESTAMP
012900     MOVE WS-CALL-COUNT TO WS-TRACE-CALL-COUNT-D
013000     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
