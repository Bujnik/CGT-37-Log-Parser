000100*****************************************************************
000200* COPYBOOK.    L-SET-TABLE
000300* AUTHOR.      R. KOVACH
000400* DATE-WRITTEN. 04/10/1989
000500*-----------------------------------------------------------------
000600* PURPOSE.  LINKAGE-SECTION COPY OF A GENERIC DISTINCT-VALUE SET.
000700*           SETADD APPENDS A VALUE IF NOT ALREADY PRESENT.  USED
000800*           BY IPQUERY FOR UNIQUE-IP SETS AND BY EVTQUERY FOR
000900*           DISTINCT EVENT-TYPE SETS.
001000*-----------------------------------------------------------------
001100*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001200*  --------   ----  --------  -------------------------------
001300*  04/10/89   RFK   LOGAN-004 ORIGINAL COPYBOOK.
001400*  08/11/92   RFK   LOGAN-021 RAISED TABLE CEILING TO 5000.
001500*****************************************************************
001600 01  L-SET-TABLE.
001700     05  L-SET-VALUE-COUNT          PIC 9(05) COMP.
001800     05  L-SET-VALUE-COUNT-D REDEFINES L-SET-VALUE-COUNT
001900                                    PIC 9(05).
002000     05  L-SET-ENTRY OCCURS 0 TO 5000 TIMES
002100                      DEPENDING ON L-SET-VALUE-COUNT
002200                      INDEXED BY L-SET-IDX
002300                                    PIC X(30).
