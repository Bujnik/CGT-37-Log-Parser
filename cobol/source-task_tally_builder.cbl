000100*****************************************************************
000200* PROGRAM.     TALYADD
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 04/22/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  FINDS THE TALLY-TABLE ENTRY FOR A TASK NUMBER,
001000*           CREATING IT IF THIS IS THE FIRST TIME THE TASK HAS
001100*           BEEN SEEN, AND BUMPS ITS COUNT BY ONE.  USED BY
001200*           EVTQUERY TO BUILD THE "ALL ATTEMPTED TASKS" AND
001300*           "ALL COMPLETED TASKS" TALLIES.  ENTRIES ARE KEPT IN
001400*           THE ORDER THE TASK NUMBERS ARE FIRST SEEN -- RPTWRTR
001500*           DOES THE ASCENDING SORT BEFORE PRINTING.
001600*-----------------------------------------------------------------
001700*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001800*  --------   ----  --------  -------------------------------
001900*  04/22/89   RFK   LOGAN-010 ORIGINAL PROGRAM.
002000*  03/02/95   DWP   LOGAN-041 WIDENED L-TALLY-COUNT TO 9(07) TO
002100*                             MATCH THE COPYBOOK CHANGE.
002200*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002300*                             NO DATE FIELDS IN THIS PROGRAM.
002400*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
002500*                             THE UPSI-0 RUN SWITCH.
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. TALYADD.
002900 AUTHOR. R. KOVACH.
003000 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003100 DATE-WRITTEN. 04/22/1989.
003200 DATE-COMPILED.
003300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 IS WS-TRACE-SWITCH
003900         ON STATUS IS WS-TRACE-ON
004000         OFF STATUS IS WS-TRACE-OFF.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'TALYADD '.
004500
004600 77  WS-SEARCH-IDX              PIC 9(04) COMP.
004700 77  WS-FOUND-SW                PIC X(01) VALUE 'N'.
004800     88  WS-TASK-WAS-FOUND          VALUE 'Y'.
004900     88  WS-TASK-NOT-FOUND          VALUE 'N'.
005000
005100 01  WS-TRACE-TEXT.
005200     05  FILLER                 PIC X(14) VALUE 'TALYADD TSK: '.
005300     05  WS-TRACE-TASK-NUM      PIC 9(04).
005400     05  FILLER                 PIC X(28) VALUE SPACES.
005500 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
005600                                PIC X(46).
005700
005800 01  WS-OVERFLOW-TEXT.
005900     05  FILLER                 PIC X(16) VALUE
006000             'TALYADD FULL: '.
006100     05  WS-OVERFLOW-TASK-NUM   PIC 9(04).
006200     05  FILLER                 PIC X(26) VALUE SPACES.
006300 01  WS-OVERFLOW-TEXT-X REDEFINES WS-OVERFLOW-TEXT
006400                                PIC X(46).
006500
006600 01  WS-TALLY-RESULT-SW         PIC X(01) VALUE SPACE.
006700     88  WS-TALLY-RESULT-NEW        VALUE 'N'.
006800     88  WS-TALLY-RESULT-BUMPED     VALUE 'B'.
006900     88  WS-TALLY-RESULT-FULL       VALUE 'F'.
007000 01  WS-TALLY-RESULT-X REDEFINES WS-TALLY-RESULT-SW
007100                                PIC X(01).
007200
007300 LINKAGE SECTION.
007400 01  L-TASK-NUMBER-TO-ADD         PIC 9(04).
007500 COPY "copybooks/linkage_section/l_tally_table.cpy".
007600
007700 PROCEDURE DIVISION USING L-TASK-NUMBER-TO-ADD L-TALLY-TABLE.
007800
007900 0000-MAIN-CONTROL.
008000     IF WS-TRACE-ON
008100         PERFORM 0050-WRITE-TRACE-RECORD
008200     END-IF
008300     PERFORM 0100-SEARCH-FOR-TASK THRU 0100-EXIT
008400     IF WS-TASK-WAS-FOUND
008500         ADD 1 TO L-TALLY-COUNT (WS-SEARCH-IDX)
008600         SET WS-TALLY-RESULT-BUMPED TO TRUE
008700     ELSE
008800         PERFORM 0200-APPEND-NEW-TASK
008900     END-IF
009000     GOBACK.
009100
009200*-----------------------------------------------------------------
009300* 0050-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
009400*-----------------------------------------------------------------
009500 0050-WRITE-TRACE-RECORD.
009600     MOVE L-TASK-NUMBER-TO-ADD TO WS-TRACE-TASK-NUM
009700     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
009800
009900*-----------------------------------------------------------------
010000* 0100-SEARCH-FOR-TASK -- LINEAR SEARCH OF THE TALLY TABLE FOR
010100* AN ENTRY ALREADY HOLDING THIS TASK NUMBER.
010200*-----------------------------------------------------------------
010300 0100-SEARCH-FOR-TASK.
010400     SET WS-TASK-NOT-FOUND TO TRUE
010500     IF L-TALLY-ENTRY-COUNT = ZERO
010600         GO TO 0100-EXIT
010700     END-IF
010800     MOVE 1 TO WS-SEARCH-IDX.
010900 0100-SEARCH-LOOP.
011000     IF WS-SEARCH-IDX > L-TALLY-ENTRY-COUNT
011100         GO TO 0100-EXIT
011200     END-IF
011300     IF L-TASK-NUMBER-TO-ADD = L-TALLY-TASK-NUMBER (WS-SEARCH-IDX)
011400         SET WS-TASK-WAS-FOUND TO TRUE
011500         GO TO 0100-EXIT
011600     END-IF
011700     ADD 1 TO WS-SEARCH-IDX
011800     GO TO 0100-SEARCH-LOOP.
011900 0100-EXIT.
012000     EXIT.
012100
012200*-----------------------------------------------------------------
012300* 0200-APPEND-NEW-TASK -- FIRST SIGHTING OF THIS TASK NUMBER.
012400* BUMPS THE OCCURS-DEPENDING-ON COUNT AND STORES THE TASK NUMBER
012500* WITH A STARTING COUNT OF ONE.
012600*-----------------------------------------------------------------
012700 0200-APPEND-NEW-TASK.
012800     IF L-TALLY-ENTRY-COUNT = 9999
012900         SET WS-TALLY-RESULT-FULL TO TRUE
013000         MOVE L-TASK-NUMBER-TO-ADD TO WS-OVERFLOW-TASK-NUM
013100         CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-OVERFLOW-TEXT
013200     ELSE
013300         ADD 1 TO L-TALLY-ENTRY-COUNT
013400         MOVE L-TASK-NUMBER-TO-ADD
013500                 TO L-TALLY-TASK-NUMBER (L-TALLY-ENTRY-COUNT)
013600         MOVE 1 TO L-TALLY-COUNT (L-TALLY-ENTRY-COUNT)
013700         SET WS-TALLY-RESULT-NEW TO TRUE
013800     END-IF.
