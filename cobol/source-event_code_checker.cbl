000100*****************************************************************
000200* PROGRAM.     CODECHK
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 04/20/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  VALIDATES ONE EVENT CODE OR ONE STATUS CODE AGAINST
001000*           THE DOMAIN TABLES IN WS-EVENT-CODES.  CALLED ONCE
001100*           PER LOG LINE BY LOGPARSE.  THE FIRST CALL OF A RUN
001200*           ALSO LOADS THE DOMAIN TABLES, SINCE WORKING-STORAGE
001300*           VALUE CLAUSES CANNOT FILL AN OCCURS TABLE ENTRY BY
001400*           ENTRY IN THIS COMPILER'S DIALECT.
001500*-----------------------------------------------------------------
001600*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001700*  --------   ----  --------  -------------------------------
001800*  04/20/89   RFK   LOGAN-008 ORIGINAL PROGRAM.  EVENT CODES
001900*                             ONLY -- CHECKED BY IF/OR CHAIN.
002000*  09/19/94   DWP   LOGAN-037 REWROTE AS A TABLE SEARCH AND
002100*                             ADDED STATUS-CODE CHECKING SO
002200*                             LOGPARSE DID NOT NEED TWO CALLS.
002300*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002400*                             NO DATE FIELDS IN THIS PROGRAM.
002500*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
002600*                             THE UPSI-0 RUN SWITCH.
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. CODECHK.
003000 AUTHOR. R. KOVACH.
003100 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003200 DATE-WRITTEN. 04/20/1989.
003300 DATE-COMPILED.
003400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     UPSI-0 IS WS-TRACE-SWITCH
004000         ON STATUS IS WS-TRACE-ON
004100         OFF STATUS IS WS-TRACE-OFF.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'CODECHK '.
004600
004700 77  WS-TABLES-LOADED-SW        PIC X(01) VALUE 'N'.
004800     88  WS-TABLES-ALREADY-LOADED  VALUE 'Y'.
004900 77  WS-FOUND-SW                PIC X(01) VALUE 'N'.
005000     88  WS-ENTRY-FOUND             VALUE 'Y'.
005100     88  WS-ENTRY-NOT-FOUND         VALUE 'N'.
005200
005300 COPY "copybooks/local_storage/ws_event_codes.cpy".
005400
005500 01  WS-TRACE-TEXT.
005600     05  FILLER                 PIC X(14) VALUE 'CODECHK CK : '.
005700     05  WS-TRACE-CODE          PIC X(20).
005800     05  FILLER                 PIC X(01) VALUE SPACE.
005900     05  WS-TRACE-KIND          PIC X(05).
006000     05  FILLER                 PIC X(06) VALUE SPACES.
006100 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
006200                                PIC X(46).
006300
006400 01  WS-EVENT-TABLE-X REDEFINES WS-VALID-EVENT-TABLE
006500                                PIC X(100).
006600 01  WS-STATUS-TABLE-X REDEFINES WS-VALID-STATUS-TABLE
006700                                PIC X(18).
006800
006900 LINKAGE SECTION.
007000 01  L-CODE-TO-CHECK             PIC X(20).
007100 01  L-CODE-KIND                 PIC X(01).
007200     88  L-CODE-IS-EVENT             VALUE 'E'.
007300     88  L-CODE-IS-STATUS            VALUE 'S'.
007400 01  L-CODE-VALID-SW              PIC X(01).
007500     88  L-CODE-IS-VALID              VALUE 'Y'.
007600     88  L-CODE-IS-INVALID            VALUE 'N'.
007700
007800 PROCEDURE DIVISION USING L-CODE-TO-CHECK L-CODE-KIND
007900                          L-CODE-VALID-SW.
008000
008100 0000-MAIN-CONTROL.
008200     IF NOT WS-TABLES-ALREADY-LOADED
008300         PERFORM 0010-INIT-CODE-TABLES
008400     END-IF
008500     IF WS-TRACE-ON
008600         PERFORM 0050-WRITE-TRACE-RECORD
008700     END-IF
008800     SET L-CODE-IS-INVALID TO TRUE
008900     IF L-CODE-IS-EVENT
009000         PERFORM 0100-SEARCH-EVENT-TABLE THRU 0100-EXIT
009100     ELSE
009200         PERFORM 0200-SEARCH-STATUS-TABLE THRU 0200-EXIT
009300     END-IF
009400     GOBACK.
009500
009600*-----------------------------------------------------------------
009700* 0010-INIT-CODE-TABLES -- LOADS THE FIVE VALID EVENT CODES AND
009800* THREE VALID STATUS CODES FROM THE 78-LEVEL LITERALS IN
009900* WS-EVENT-CODES ONE TIME PER RUN.  DONE HERE RATHER THAN WITH
010000* VALUE CLAUSES ON THE TABLE ITSELF SO A NEW CODE CAN BE ADDED
010100* BY CHANGING ONE LITERAL AND ONE MOVE, NOT BY RECOUNTING
010200* PICTURE OFFSETS IN A VALUE-CLAUSE LITERAL STRING.
010300*-----------------------------------------------------------------
010400 0010-INIT-CODE-TABLES.
010500     MOVE WS-EVENT-LOGIN-LIT      TO WS-VALID-EVENT-ENTRY (1)
010600     MOVE WS-EVENT-DOWNLOAD-LIT   TO WS-VALID-EVENT-ENTRY (2)
010700     MOVE WS-EVENT-WRITE-MSG-LIT  TO WS-VALID-EVENT-ENTRY (3)
010800     MOVE WS-EVENT-ATTEMPT-TASK-LIT
010900                                  TO WS-VALID-EVENT-ENTRY (4)
011000     MOVE WS-EVENT-COMPLETE-TASK-LIT
011100                                  TO WS-VALID-EVENT-ENTRY (5)
011200     MOVE WS-STATUS-OK-LIT        TO WS-VALID-STATUS-ENTRY (1)
011300     MOVE WS-STATUS-FAILED-LIT    TO WS-VALID-STATUS-ENTRY (2)
011400     MOVE WS-STATUS-ERROR-LIT     TO WS-VALID-STATUS-ENTRY (3)
011500     SET WS-TABLES-ALREADY-LOADED TO TRUE.
011600
011700*-----------------------------------------------------------------
011800* 0050-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
011900*-----------------------------------------------------------------
012000 0050-WRITE-TRACE-RECORD.
012100     MOVE L-CODE-TO-CHECK TO WS-TRACE-CODE
012200     IF L-CODE-IS-EVENT
012300         MOVE 'EVENT' TO WS-TRACE-KIND
012400     ELSE
012500         MOVE 'STAT ' TO WS-TRACE-KIND
012600     END-IF
012700     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
012800
012900*-----------------------------------------------------------------
013000* 0100-SEARCH-EVENT-TABLE -- LINEAR SEARCH OF THE 5-ENTRY EVENT
013100* DOMAIN TABLE.
013200*-----------------------------------------------------------------
013300 0100-SEARCH-EVENT-TABLE.
013400     MOVE 1 TO WS-EVENT-TABLE-IDX
013500     SET WS-ENTRY-NOT-FOUND TO TRUE.
013600 0100-SEARCH-EVENT-LOOP.
013700     IF WS-EVENT-TABLE-IDX > 5
013800         GO TO 0100-EXIT
013900     END-IF
014000     IF L-CODE-TO-CHECK =
014100             WS-VALID-EVENT-ENTRY (WS-EVENT-TABLE-IDX)
014200         SET L-CODE-IS-VALID TO TRUE
014300         GO TO 0100-EXIT
014400     END-IF
014500     ADD 1 TO WS-EVENT-TABLE-IDX
014600     GO TO 0100-SEARCH-EVENT-LOOP.
014700 0100-EXIT.
014800     EXIT.
014900
015000*-----------------------------------------------------------------
015100* 0200-SEARCH-STATUS-TABLE -- LINEAR SEARCH OF THE 3-ENTRY
015200* STATUS DOMAIN TABLE.
015300*-----------------------------------------------------------------
015400 0200-SEARCH-STATUS-TABLE.
015500     MOVE 1 TO WS-STATUS-TABLE-IDX
015600     SET WS-ENTRY-NOT-FOUND TO TRUE.
015700 0200-SEARCH-STATUS-LOOP.
015800     IF WS-STATUS-TABLE-IDX > 3
015900         GO TO 0200-EXIT
016000     END-IF
016100     IF L-CODE-TO-CHECK =
016200             WS-VALID-STATUS-ENTRY (WS-STATUS-TABLE-IDX)
016300         SET L-CODE-IS-VALID TO TRUE
016400         GO TO 0200-EXIT
016500     END-IF
016600     ADD 1 TO WS-STATUS-TABLE-IDX
016700     GO TO 0200-SEARCH-STATUS-LOOP.
016800 0200-EXIT.
016900     EXIT.
