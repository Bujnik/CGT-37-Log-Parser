000100*****************************************************************
000200* PROGRAM.     IPQUERY
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 05/02/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  ANSWERS THE FIVE IP-ADDRESS QUERIES -- UNIQUE IP
001000*           COUNT, UNIQUE IP SET, IPS FOR A USER, IPS FOR AN
001100*           EVENT CODE AND IPS FOR A STATUS CODE -- AGAINST THE
001200*           LOG TABLE LOGLOAD BUILT, RESTRICTED TO THE DATE
001300*           WINDOW REQUESTED ON THE QUERY.
001400*-----------------------------------------------------------------
001500*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001600*  --------   ----  --------  -------------------------------
001700*  05/02/89   RFK   LOGAN-017 ORIGINAL PROGRAM.  HANDLED ONLY
001800*                             IP-COUNT AND IP-SET.
001900*  11/30/90   RFK   LOGAN-018 ADDED IP-FOR-USER, IP-FOR-EVENT
002000*                             AND IP-FOR-STATUS.
002100*  08/11/92   RFK   LOGAN-021 RAISED TABLE CEILING TO 50000 TO
002200*                             MATCH THE COPYBOOK CHANGE.
002300*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002400*                             DATE COMPARE IS DELEGATED TO
002500*                             DATEWNDW.  NO CHANGE HERE.
002600*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
002700*                             THE UPSI-0 RUN SWITCH.
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. IPQUERY.
003100 AUTHOR. R. KOVACH.
003200 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003300 DATE-WRITTEN. 05/02/1989.
003400 DATE-COMPILED.
003500 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     UPSI-0 IS WS-TRACE-SWITCH
004100         ON STATUS IS WS-TRACE-ON
004200         OFF STATUS IS WS-TRACE-OFF.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'IPQUERY '.
004700
004800 77  WS-SCAN-IDX                PIC 9(07) COMP.
004900
005000 01  WS-IN-WINDOW-SW             PIC X(01) VALUE 'N'.
005100     88  WS-ROW-IN-WINDOW            VALUE 'Y'.
005200     88  WS-ROW-NOT-IN-WINDOW        VALUE 'N'.
005300 01  WS-IN-WINDOW-SW-X REDEFINES WS-IN-WINDOW-SW
005400                                PIC X(01).
005500
005600 01  WS-SET-TYPE-FLAG            PIC X(01) VALUE 'N'.
005700     88  WS-QUERY-WANTS-SET          VALUE 'Y'.
005800     88  WS-QUERY-WANTS-COUNT        VALUE 'N'.
005900 01  WS-SET-TYPE-FLAG-X REDEFINES WS-SET-TYPE-FLAG
006000                                PIC X(01).
006100
006200 01  WS-TRACE-TEXT.
006300     05  FILLER                 PIC X(14) VALUE 'IPQUERY QRY : '.
006400     05  WS-TRACE-QUERY          PIC X(20).
006500     05  FILLER                 PIC X(12) VALUE SPACES.
006600 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
006700                                PIC X(46).
006800
006900 LINKAGE SECTION.
007000 COPY "copybooks/linkage_section/l_log_table.cpy".
007100 COPY "copybooks/linkage_section/l_set_table.cpy".
007200 COPY "copybooks/linkage_section/l_query_parm.cpy".
007300
007400 PROCEDURE DIVISION USING L-LOG-TABLE L-SET-TABLE
007500                          L-QUERY-PARM-RECORD L-QUERY-RESULT-LINE.
007600
007700 0000-MAIN-CONTROL.
007800     IF WS-TRACE-ON
007900         PERFORM 0020-WRITE-TRACE-RECORD
008000     END-IF
008100     MOVE ZEROES TO L-SET-VALUE-COUNT
008200     MOVE SPACES TO L-RESULT-VALUE
008300     EVALUATE TRUE
008400         WHEN L-QUERY-IP-COUNT
008500             SET WS-QUERY-WANTS-COUNT TO TRUE
008600             PERFORM 0100-BUILD-UNIQUE-IP-SET
008700         WHEN L-QUERY-IP-SET
008800             SET WS-QUERY-WANTS-SET TO TRUE
008900             PERFORM 0100-BUILD-UNIQUE-IP-SET
009000         WHEN L-QUERY-IP-FOR-USER
009100             SET WS-QUERY-WANTS-SET TO TRUE
009200             PERFORM 0200-BUILD-IP-FOR-USER
009300         WHEN L-QUERY-IP-FOR-EVENT
009400             SET WS-QUERY-WANTS-SET TO TRUE
009500             PERFORM 0300-BUILD-IP-FOR-EVENT
009600         WHEN L-QUERY-IP-FOR-STATUS
009700             SET WS-QUERY-WANTS-SET TO TRUE
009800             PERFORM 0400-BUILD-IP-FOR-STATUS
009900         WHEN OTHER
010000             CONTINUE
010100     END-EVALUATE
010200     MOVE L-QUERY-CODE TO L-RESULT-QUERY-NAME
010300     MOVE L-QUERY-ARGUMENT TO L-RESULT-QUERY-ARG
010400     MOVE L-SET-VALUE-COUNT TO L-RESULT-COUNT
010500     IF WS-QUERY-WANTS-SET
010600         SET L-RESULT-TYPE-SET TO TRUE
010700     ELSE
010800         SET L-RESULT-TYPE-COUNT TO TRUE
010900     END-IF
011000     GOBACK.
011100
011200*-----------------------------------------------------------------
011300* 0020-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
011400*-----------------------------------------------------------------
011500 0020-WRITE-TRACE-RECORD.
011600     MOVE L-QUERY-CODE TO WS-TRACE-QUERY
011700     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
011800
011900*-----------------------------------------------------------------
012000* 0050-CHECK-DATE-WINDOW -- SHARED BY EVERY SCAN PARAGRAPH BELOW.
012100* SETS WS-IN-WINDOW-SW FOR THE CURRENT L-LOG-IDX ROW.
012200*-----------------------------------------------------------------
012300 0050-CHECK-DATE-WINDOW.
012400     CALL 'DATEWNDW' USING L-LOG-TIMESTAMP (WS-SCAN-IDX)
012500                           L-QUERY-AFTER-BOUND
012600                           L-QUERY-BEFORE-BOUND
012700                           WS-IN-WINDOW-SW.
012800
012900*-----------------------------------------------------------------
013000* 0100-BUILD-UNIQUE-IP-SET -- THE DISTINCT IP VALUES OF EVERY ROW
013100* IN THE WINDOW.  DOUBLES AS THE UNIQUE-IP-COUNT QUERY -- THE
013200* CALLER JUST DOES NOT PRINT THE SET MEMBERS FOR THAT QUERY.
013300*-----------------------------------------------------------------
013400 0100-BUILD-UNIQUE-IP-SET.
013500     PERFORM 0110-SCAN-ONE-ROW
013600         VARYING WS-SCAN-IDX FROM 1 BY 1
013700         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
013800 0110-SCAN-ONE-ROW.
013900     PERFORM 0050-CHECK-DATE-WINDOW
014000     IF WS-ROW-IN-WINDOW
014100         CALL 'SETADD' USING L-LOG-IP-ADDRESS (WS-SCAN-IDX)
014200                             L-SET-TABLE
014300     END-IF.
014400
014500*-----------------------------------------------------------------
014600* 0200-BUILD-IP-FOR-USER -- DISTINCT IPS OF ROWS WHOSE USER NAME
014700* MATCHES THE QUERY ARGUMENT EXACTLY.
014800*-----------------------------------------------------------------
014900 0200-BUILD-IP-FOR-USER.
015000     PERFORM 0210-SCAN-ONE-ROW
015100         VARYING WS-SCAN-IDX FROM 1 BY 1
015200         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
015300 0210-SCAN-ONE-ROW.
015400     PERFORM 0050-CHECK-DATE-WINDOW
015500     IF WS-ROW-IN-WINDOW
015600         AND L-LOG-USER-NAME (WS-SCAN-IDX) = L-QUERY-ARGUMENT
015700         CALL 'SETADD' USING L-LOG-IP-ADDRESS (WS-SCAN-IDX)
015800                             L-SET-TABLE
015900     END-IF.
016000
016100*-----------------------------------------------------------------
016200* 0300-BUILD-IP-FOR-EVENT -- DISTINCT IPS OF ROWS WHOSE EVENT
016300* CODE MATCHES THE QUERY ARGUMENT.
016400*-----------------------------------------------------------------
016500 0300-BUILD-IP-FOR-EVENT.
016600     PERFORM 0310-SCAN-ONE-ROW
016700         VARYING WS-SCAN-IDX FROM 1 BY 1
016800         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
016900 0310-SCAN-ONE-ROW.
017000     PERFORM 0050-CHECK-DATE-WINDOW
017100     IF WS-ROW-IN-WINDOW
017200         AND L-LOG-EVENT-CODE (WS-SCAN-IDX) = L-QUERY-ARGUMENT
017300         CALL 'SETADD' USING L-LOG-IP-ADDRESS (WS-SCAN-IDX)
017400                             L-SET-TABLE
017500     END-IF.
017600
017700*-----------------------------------------------------------------
017800* 0400-BUILD-IP-FOR-STATUS -- DISTINCT IPS OF ROWS WHOSE STATUS
017900* CODE MATCHES THE QUERY ARGUMENT.
018000*-----------------------------------------------------------------
018100 0400-BUILD-IP-FOR-STATUS.
018200     PERFORM 0410-SCAN-ONE-ROW
018300         VARYING WS-SCAN-IDX FROM 1 BY 1
018400         UNTIL WS-SCAN-IDX > L-LOG-RECORD-COUNT.
018500 0410-SCAN-ONE-ROW.
018600     PERFORM 0050-CHECK-DATE-WINDOW
018700     IF WS-ROW-IN-WINDOW
018800         AND L-LOG-STATUS-CODE (WS-SCAN-IDX) = L-QUERY-ARGUMENT
018900         CALL 'SETADD' USING L-LOG-IP-ADDRESS (WS-SCAN-IDX)
019000                             L-SET-TABLE
019100     END-IF.
