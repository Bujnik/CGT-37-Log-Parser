000100*****************************************************************
000200* PROGRAM.     LOGANLYZ
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 05/10/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  MAIN DRIVER OF THE OVERNIGHT ACTIVITY LOG ANALYSIS
001000*           JOB STEP.  LOADS THE ACTIVITY LOG INTO THE IN-MEMORY
001100*           TABLE VIA LOGLOAD, READS THE QUERY CONTROL DATASET TO
001200*           LEARN WHICH QUERIES OPERATIONS WANTS RUN THIS NIGHT,
001300*           DISPATCHES EACH ONE TO IPQUERY OR EVTQUERY, AND HANDS
001400*           EVERY RESULT TO RPTWRTR FOR PRINTING.  WHEN THE QUERY
001500*           CONTROL DATASET IS MISSING OR EMPTY, A SMALL BUILT-IN
001600*           DEFAULT QUERY LIST RUNS INSTEAD SO THE STEP STILL
001700*           PRODUCES A REPORT.
001800*-----------------------------------------------------------------
001900*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
002000*  --------   ----  --------  -------------------------------
002100*  05/10/89   RFK   LOGAN-022 ORIGINAL PROGRAM.
002200*  11/30/90   RFK   LOGAN-023 ADDED THE DEFAULT QUERY LIST AFTER
002300*                             OPERATIONS RAN A NIGHT WITHOUT A
002400*                             QUERY CONTROL DATASET AND GOT AN
002500*                             EMPTY REPORT.
002600*  03/09/95   DWP   LOGAN-044 DISPATCH NOW ROUTES THE TWO TASK
002700*                             TALLY QUERIES AND THE TWO PER-TASK
002800*                             COUNT QUERIES TO EVTQUERY ALONG
002900*                             WITH THE ORIGINAL SIX.
003000*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
003100*                             QUERY WINDOW BOUNDS ARE READ AS
003200*                             FULL 4-DIGIT-YEAR TIMESTAMPS. OK.
003300*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
003400*                             THE UPSI-0 RUN SWITCH.
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. LOGANLYZ.
003800 AUTHOR. R. KOVACH.
003900 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
004000 DATE-WRITTEN. 05/10/1989.
004100 DATE-COMPILED.
004200 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 IS WS-TRACE-SWITCH
004800         ON STATUS IS WS-TRACE-ON
004900         OFF STATUS IS WS-TRACE-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT OPTIONAL FD-QUERY-CONTROL
005300         ASSIGN TO QRYCTL
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-QRYCTL-FILE-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  FD-QUERY-CONTROL
006000     RECORD CONTAINS 80 CHARACTERS.
006100 01  F-QUERY-CONTROL-LINE.
006200     05  F-QC-QUERY-CODE          PIC X(20).
006300     05  F-QC-AFTER-BOUND         PIC 9(14).
006400     05  F-QC-BEFORE-BOUND        PIC 9(14).
006500     05  F-QC-ARGUMENT            PIC X(30).
006600     05  FILLER                   PIC X(02).
006700 01  F-QUERY-CONTROL-LINE-X REDEFINES F-QUERY-CONTROL-LINE
006800                                PIC X(80).
006900
007000 WORKING-STORAGE SECTION.
007100 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'LOGANLYZ'.
007200
007300 01  WS-QRYCTL-FILE-STATUS      PIC X(02) VALUE SPACES.
007400     88  WS-QRYCTL-FILE-OK          VALUE '00'.
007500     88  WS-QRYCTL-AT-EOF           VALUE '10'.
007600     88  WS-QRYCTL-NOT-FOUND        VALUE '35'.
007700
007800 77  WS-QUERIES-READ-COUNT       PIC 9(05) COMP.
007900 77  WS-DEFAULT-IDX               PIC 9(02) COMP.
008000
008100 01  WS-MORE-QUERIES-SW          PIC X(01) VALUE 'Y'.
008200     88  WS-MORE-QUERIES-REMAIN      VALUE 'Y'.
008300     88  WS-NO-MORE-QUERIES          VALUE 'N'.
008400
008500 01  WS-DEFAULT-QUERY-TABLE-AREA.
008600     05  FILLER                 PIC X(20) VALUE 'IP-COUNT'.
008700     05  FILLER                 PIC X(20) VALUE 'EVENT-COUNT'.
008800 01  WS-DEFAULT-QUERY-TABLE REDEFINES WS-DEFAULT-QUERY-TABLE-AREA.
008900     05  WS-DEFAULT-QUERY-CODE OCCURS 2 TIMES
009000                                PIC X(20).
009100
009200 COPY "copybooks/linkage_section/l_log_table.cpy".
009300 COPY "copybooks/linkage_section/l_set_table.cpy".
009400 COPY "copybooks/linkage_section/l_tally_table.cpy".
009500 COPY "copybooks/linkage_section/l_query_parm.cpy".
009600
009700 01  WS-TRACE-TEXT.
009800     05  FILLER                 PIC X(14) VALUE 'LOGANLYZ CNT: '.
009900     05  WS-TRACE-COUNT          PIC 9(05).
010000     05  FILLER                 PIC X(27) VALUE SPACES.
010100 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
010200                                PIC X(46).
010300
010400 01  WS-NOT-FOUND-TEXT.
010500     05  FILLER                 PIC X(46) VALUE
010600         'LOGANLYZ -- QRYCTL NOT FOUND, DEFAULTS USED  '.
010700 01  WS-NOT-FOUND-TEXT-X REDEFINES WS-NOT-FOUND-TEXT
010800                                PIC X(46).
010900
011000 PROCEDURE DIVISION.
011100
011200 0000-MAIN-CONTROL.
011300     MOVE ZEROES TO WS-QUERIES-READ-COUNT
011400     PERFORM 0100-LOAD-ACTIVITY-LOG
011500     PERFORM 0200-OPEN-QUERY-CONTROL
011600     IF WS-QRYCTL-FILE-OK
011700         PERFORM 0300-PROCESS-QUERY-RECORDS THRU 0300-EXIT
011800             UNTIL WS-NO-MORE-QUERIES
011900         CLOSE FD-QUERY-CONTROL
012000     END-IF
012100     IF WS-QUERIES-READ-COUNT = ZEROES
012200         PERFORM 0400-RUN-DEFAULT-QUERIES
012300     END-IF
012400     PERFORM 0500-CLOSE-QUERY-REPORT
012500     IF WS-TRACE-ON
012600         PERFORM 0900-WRITE-TRACE-RECORD
012700     END-IF
012800     GOBACK.
012900
013000*-----------------------------------------------------------------
013100* 0100-LOAD-ACTIVITY-LOG -- BUILDS THE IN-MEMORY LOG TABLE ONCE
013200* FOR THE WHOLE STEP.
013300*-----------------------------------------------------------------
013400 0100-LOAD-ACTIVITY-LOG.
013500     CALL 'LOGLOAD' USING L-LOG-TABLE.
013600
013700*-----------------------------------------------------------------
013800* 0200-OPEN-QUERY-CONTROL -- A MISSING QRYCTL DATASET IS NOT AN
013900* ERROR -- IT MEANS THE DEFAULT QUERY LIST RUNS INSTEAD.
014000*-----------------------------------------------------------------
014100 0200-OPEN-QUERY-CONTROL.
014200     OPEN INPUT FD-QUERY-CONTROL
014300     IF WS-QRYCTL-NOT-FOUND
014400         CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-NOT-FOUND-TEXT
014500     END-IF.
014600
014700*-----------------------------------------------------------------
014800* 0300-PROCESS-QUERY-RECORDS -- READS ONE QUERY CONTROL LINE,
014900* BUILDS L-QUERY-PARM-RECORD FROM IT AND DISPATCHES THE QUERY.
015000*-----------------------------------------------------------------
015100 0300-PROCESS-QUERY-RECORDS.
015200     READ FD-QUERY-CONTROL
015300         AT END
015400             SET WS-NO-MORE-QUERIES TO TRUE
015500             GO TO 0300-EXIT
015600     END-READ
015700     ADD 1 TO WS-QUERIES-READ-COUNT
015800     MOVE F-QC-QUERY-CODE TO L-QUERY-CODE
015900     MOVE F-QC-AFTER-BOUND TO L-QUERY-AFTER-BOUND
016000     MOVE F-QC-BEFORE-BOUND TO L-QUERY-BEFORE-BOUND
016100     MOVE F-QC-ARGUMENT TO L-QUERY-ARGUMENT
016200     PERFORM 0320-DISPATCH-ONE-QUERY.
016300 0300-EXIT.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700* 0320-DISPATCH-ONE-QUERY -- ROUTES THE QUERY CODE NOW SITTING IN
016800* L-QUERY-PARM-RECORD TO IPQUERY OR EVTQUERY, THEN HANDS THE
016900* RESULT LINE TO RPTWRTR.
017000*-----------------------------------------------------------------
017100 0320-DISPATCH-ONE-QUERY.
017200     MOVE ZEROES TO L-SET-VALUE-COUNT
017300     MOVE ZEROES TO L-TALLY-ENTRY-COUNT
017400     EVALUATE TRUE
017500         WHEN L-QUERY-IP-COUNT
017600         WHEN L-QUERY-IP-SET
017700         WHEN L-QUERY-IP-FOR-USER
017800         WHEN L-QUERY-IP-FOR-EVENT
017900         WHEN L-QUERY-IP-FOR-STATUS
018000             CALL 'IPQUERY' USING L-LOG-TABLE L-SET-TABLE
018100                                  L-QUERY-PARM-RECORD
018200                                  L-QUERY-RESULT-LINE
018300         WHEN OTHER
018400             CALL 'EVTQUERY' USING L-LOG-TABLE L-SET-TABLE
018500                                   L-TALLY-TABLE
018600                                   L-QUERY-PARM-RECORD
018700                                   L-QUERY-RESULT-LINE
018800     END-EVALUATE
018900     CALL 'RPTWRTR' USING L-SET-TABLE L-TALLY-TABLE
019000                          L-QUERY-PARM-RECORD L-QUERY-RESULT-LINE.
019100
019200*-----------------------------------------------------------------
019300* 0400-RUN-DEFAULT-QUERIES -- RUNS THE BUILT-IN TWO-QUERY LIST
019400* WHEN QRYCTL PRODUCED NOTHING TO RUN.
019500*-----------------------------------------------------------------
019600 0400-RUN-DEFAULT-QUERIES.
019700     PERFORM 0410-RUN-ONE-DEFAULT-QUERY
019800         VARYING WS-DEFAULT-IDX FROM 1 BY 1
019900         UNTIL WS-DEFAULT-IDX > 2.
020000 0410-RUN-ONE-DEFAULT-QUERY.
020100     MOVE WS-DEFAULT-QUERY-CODE (WS-DEFAULT-IDX) TO L-QUERY-CODE
020200     MOVE ZEROES TO L-QUERY-AFTER-BOUND
020300     MOVE ZEROES TO L-QUERY-BEFORE-BOUND
020400     MOVE SPACES TO L-QUERY-ARGUMENT
020500     PERFORM 0320-DISPATCH-ONE-QUERY.
020600
020700*-----------------------------------------------------------------
020800* 0500-CLOSE-QUERY-REPORT -- ONE FINAL CALL TO RPTWRTR WITH A
020900* SPACE-FILLED QUERY CODE SO IT CLOSES THE REPORT DATASET.
021000*-----------------------------------------------------------------
021100 0500-CLOSE-QUERY-REPORT.
021200     MOVE SPACES TO L-QUERY-CODE
021300     CALL 'RPTWRTR' USING L-SET-TABLE L-TALLY-TABLE
021400                          L-QUERY-PARM-RECORD L-QUERY-RESULT-LINE.
021500
021600*-----------------------------------------------------------------
021700* 0900-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
021800*-----------------------------------------------------------------
021900 0900-WRITE-TRACE-RECORD.
022000     MOVE WS-QUERIES-READ-COUNT TO WS-TRACE-COUNT
022100     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
