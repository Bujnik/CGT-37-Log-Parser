000100*****************************************************************
000200* COPYBOOK.    LS-LOG-RECORD
000300* AUTHOR.      R. KOVACH
000400* DATE-WRITTEN. 04/02/1989
000500*-----------------------------------------------------------------
000600* PURPOSE.  SINGLE-OCCURRENCE SCRATCH COPY OF THE PARSED ACTIVITY
000700*           LOG RECORD.  COPIED INTO LOCAL-STORAGE BY ANY PROGRAM
000800*           THAT BUILDS OR EXAMINES ONE LOG RECORD AT A TIME
000900*           (LOGPARSE, LOGTEST).  THE MASTER IN-MEMORY TABLE OF
001000*           ALL RECORDS USES THE SAME FIELD LAYOUT BUT IS CARRIED
001100*           SEPARATELY IN L-LOG-TABLE (LINKAGE-SECTION COPYBOOK)
001200*           SO THAT THE TABLE CAN BE SIZED BY OCCURS DEPENDING ON.
001300*-----------------------------------------------------------------
001400*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001500*  --------   ----  --------  -------------------------------
001600*  04/02/89   RFK   LOGAN-001 ORIGINAL COPYBOOK.
001700*  11/30/90   RFK   LOGAN-014 ADDED LS-LOG-RECORD-VALID-SW AFTER
001800*                             FIELD AUDIT TURNED UP UNPARSEABLE
001900*                             DATES COMING THROUGH AS ZEROES.
002000*  06/14/93   DWP   LOGAN-029 WIDENED LS-LOG-USER-NAME TO X(30)
002100*                             TO MATCH REVISED CARBON COPY OF
002200*                             THE USER-ID STANDARD FROM SECURITY.
002300*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002400*                             LS-TS-YEAR ALREADY CARRIES A FULL
002500*                             4-DIGIT CENTURY.  NO CHANGE MADE.
002600*****************************************************************
002700 01  LS-LOG-RECORD.
002800     05  LS-LOG-IP-ADDRESS          PIC X(15).
002900     05  LS-LOG-USER-NAME           PIC X(30).
003000     05  LS-LOG-TIMESTAMP           PIC 9(14).
003100     05  LS-LOG-TIMESTAMP-R REDEFINES LS-LOG-TIMESTAMP.
003200         10  LS-LOG-TS-YEAR         PIC 9(04).
003300         10  LS-LOG-TS-MONTH        PIC 9(02).
003400         10  LS-LOG-TS-DAY          PIC 9(02).
003500         10  LS-LOG-TS-HOUR         PIC 9(02).
003600         10  LS-LOG-TS-MINUTE       PIC 9(02).
003700         10  LS-LOG-TS-SECOND       PIC 9(02).
003800     05  LS-LOG-EVENT-CODE          PIC X(20).
003900         88  LS-EVENT-LOGIN             VALUE 'LOGIN'.
004000         88  LS-EVENT-DOWNLOAD-PLUGIN   VALUE 'DOWNLOAD_PLUGIN'.
004100         88  LS-EVENT-WRITE-MESSAGE     VALUE 'WRITE_MESSAGE'.
004200         88  LS-EVENT-ATTEMPT-TASK      VALUE 'ATTEMPT_TASK'.
004300         88  LS-EVENT-COMPLETE-TASK     VALUE 'COMPLETE_TASK'.
004400     05  LS-LOG-TASK-NUMBER         PIC S9(04).
004500         88  LS-LOG-TASK-NUMBER-NONE    VALUE -1.
004600     05  LS-LOG-TASK-NUMBER-U REDEFINES LS-LOG-TASK-NUMBER
004700                                    PIC 9(04).
004800     05  LS-LOG-STATUS-CODE         PIC X(06).
004900         88  LS-STATUS-OK               VALUE 'OK'.
005000         88  LS-STATUS-FAILED           VALUE 'FAILED'.
005100         88  LS-STATUS-ERROR            VALUE 'ERROR'.
005200     05  LS-LOG-RECORD-VALID-SW     PIC X(01) VALUE 'N'.
005300         88  LS-LOG-RECORD-IS-VALID     VALUE 'Y'.
005400         88  LS-LOG-RECORD-NOT-VALID    VALUE 'N'.
005500     05  FILLER                     PIC X(09).
