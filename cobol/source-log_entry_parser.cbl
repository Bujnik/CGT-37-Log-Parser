000100*****************************************************************
000200* PROGRAM.     LOGPARSE
000300* AUTHOR.      R. KOVACH
000400* INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS
000500* DATE-WRITTEN. 04/26/1989
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* PURPOSE.  PARSES ONE RAW ACTIVITY-LOG LINE INTO THE FIELDS OF
001000*           LS-LOG-RECORD -- IP, USER NAME, TIMESTAMP, EVENT
001100*           CODE, TASK NUMBER AND STATUS CODE.  CALLED ONCE PER
001200*           INPUT LINE BY LOGLOAD, AND ONCE BY LOGTEST FOR THE
001300*           SELF-TEST SAMPLE LINE.
001400*-----------------------------------------------------------------
001500*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001600*  --------   ----  --------  -------------------------------
001700*  04/26/89   RFK   LOGAN-013 ORIGINAL PROGRAM.
001800*  11/30/90   RFK   LOGAN-014 SET LS-LOG-RECORD-VALID-SW TO 'N'
001900*                             WHEN DATECONV CANNOT PARSE THE
002000*                             DATE TOKEN, INSTEAD OF LEAVING
002100*                             ZEROES IN THE TIMESTAMP SILENTLY.
002200*  06/14/93   DWP   LOGAN-029 USER NAME CAN NOW RUN TO THE FULL
002300*                             WIDTH OF THE REVISED X(30) FIELD.
002400*  09/19/94   DWP   LOGAN-037 EVENT AND STATUS CODES ARE NOW
002500*                             CHECKED AGAINST CODECHK INSTEAD OF
002600*                             AN IF/OR CHAIN IN THIS PROGRAM.
002700*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
002800*                             DATE HANDLING IS ENTIRELY INSIDE
002900*                             DATECONV.  NO CHANGE HERE.
003000*  05/21/01   MAH   LOGAN-052 ADDED TRACE CALL TO DIAGLOG UNDER
003100*                             THE UPSI-0 RUN SWITCH.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. LOGPARSE.
003500 AUTHOR. R. KOVACH.
003600 INSTALLATION. MIDLAND DATA SERVICES - BATCH OPERATIONS.
003700 DATE-WRITTEN. 04/26/1989.
003800 DATE-COMPILED.
003900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 IS WS-TRACE-SWITCH
004500         ON STATUS IS WS-TRACE-ON
004600         OFF STATUS IS WS-TRACE-OFF.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-PROGRAM-ID-LIT          PIC X(08) VALUE 'LOGPARSE'.
005100
005200 01  WS-WORK-LINE                PIC X(100).
005300 01  WS-WORK-LINE-X REDEFINES WS-WORK-LINE
005400                                PIC X(100).
005500
005600 77  WS-LINE-PTR                PIC 9(03) COMP.
005700 77  WS-TOKEN-COUNT              PIC 9(02) COMP.
005800
005900 01  WS-TOKEN                    PIC X(30).
006000 01  WS-TOKEN-NUMERIC-CHK REDEFINES WS-TOKEN.
006100     05  WS-TOKEN-FIRST-CHAR     PIC X(01).
006200     05  FILLER                  PIC X(29).
006300
006400 01  WS-USER-NAME-BUFFER         PIC X(60) VALUE SPACES.
006500 01  WS-USER-NAME-TEMP           PIC X(60) VALUE SPACES.
006600 01  WS-USER-NAME-AREA-X REDEFINES WS-USER-NAME-BUFFER
006700                                PIC X(60).
006800
006900 01  WS-DATE-TOKEN-HOLD          PIC X(10) VALUE SPACES.
007000 01  WS-TIME-TOKEN-HOLD          PIC X(08) VALUE SPACES.
007100
007200 01  WS-DATECONV-STATUS-SW       PIC X(01).
007300     88  WS-DATECONV-OK              VALUE 'Y'.
007400     88  WS-DATECONV-BAD              VALUE 'N'.
007500
007600 01  WS-CODE-CHECK-AREA.
007700     05  WS-CODE-KIND-SW          PIC X(01).
007800         88  WS-CODE-KIND-EVENT       VALUE 'E'.
007900         88  WS-CODE-KIND-STATUS      VALUE 'S'.
008000     05  WS-EVENT-VALID-SW        PIC X(01).
008100         88  WS-EVENT-CODE-VALID      VALUE 'Y'.
008200         88  WS-EVENT-CODE-INVALID    VALUE 'N'.
008300     05  WS-STATUS-VALID-SW       PIC X(01).
008400         88  WS-STATUS-CODE-VALID     VALUE 'Y'.
008500         88  WS-STATUS-CODE-INVALID   VALUE 'N'.
008600     05  FILLER                   PIC X(03).
008700 01  WS-CODE-CHECK-AREA-X REDEFINES WS-CODE-CHECK-AREA
008800                                PIC X(06).
008900
009000 01  WS-TRACE-TEXT.
009100     05  FILLER                 PIC X(14) VALUE 'LOGPARSE LN : '.
009200     05  WS-TRACE-LINE           PIC X(32).
009300 01  WS-TRACE-TEXT-X REDEFINES WS-TRACE-TEXT
009400                                PIC X(46).
009500
009600 LINKAGE SECTION.
009700 01  L-RAW-LOG-LINE               PIC X(100).
009800 COPY "copybooks/local_storage/ls_log_record.cpy".
009900
010000 PROCEDURE DIVISION USING L-RAW-LOG-LINE LS-LOG-RECORD.
010100
010200 0000-MAIN-CONTROL.
010300     IF WS-TRACE-ON
010400         PERFORM 0020-WRITE-TRACE-RECORD
010500     END-IF
010600     PERFORM 0100-INITIALIZE
010700     PERFORM 0200-EXTRACT-IP-TOKEN
010800     PERFORM 0300-EXTRACT-USER-NAME THRU 0300-EXIT
010900     PERFORM 0400-EXTRACT-DATE-TIME
011000     PERFORM 0500-EXTRACT-EVENT-CODE
011100     PERFORM 0600-EXTRACT-TASK-NUMBER
011200     PERFORM 0700-EXTRACT-STATUS-CODE
011300     PERFORM 0800-SET-VALIDITY-FLAG
011400     GOBACK.
011500
011600*-----------------------------------------------------------------
011700* 0020-WRITE-TRACE-RECORD -- OPERATIONS-CENTER DIAGNOSTIC TRACE.
011800*-----------------------------------------------------------------
011900 0020-WRITE-TRACE-RECORD.
012000     MOVE L-RAW-LOG-LINE TO WS-TRACE-LINE
012100     CALL 'DIAGLOG' USING WS-PROGRAM-ID-LIT WS-TRACE-TEXT.
012200
012300*-----------------------------------------------------------------
012400* 0100-INITIALIZE -- CLEARS THE PARSED RECORD, COPIES THE RAW
012500* LINE INTO WORK STORAGE AND REPLACES TABS WITH SPACES SO TABS
012600* AND SPACES ARE INTERCHANGEABLE SEPARATORS.
012700*-----------------------------------------------------------------
012800 0100-INITIALIZE.
012900     MOVE SPACES TO LS-LOG-IP-ADDRESS
013000     MOVE SPACES TO LS-LOG-USER-NAME
013100     MOVE ZEROES TO LS-LOG-TIMESTAMP
013200     MOVE SPACES TO LS-LOG-EVENT-CODE
013300     MOVE -1 TO LS-LOG-TASK-NUMBER
013400     MOVE SPACES TO LS-LOG-STATUS-CODE
013500     SET LS-LOG-RECORD-NOT-VALID TO TRUE
013600     MOVE L-RAW-LOG-LINE TO WS-WORK-LINE
013700     INSPECT WS-WORK-LINE REPLACING ALL X'09' BY SPACE
013800     MOVE 1 TO WS-LINE-PTR.
013900
014000*-----------------------------------------------------------------
014100* 0150-GET-NEXT-TOKEN -- PULLS THE NEXT SPACE-DELIMITED TOKEN OUT
014200* OF WS-WORK-LINE, ADVANCING WS-LINE-PTR.  RUNS OF CONSECUTIVE
014300* SPACES COLLAPSE TO ONE DELIMITER.  AN EMPTY WS-TOKEN COMES BACK
014400* WHEN THE END OF THE LINE HAS ALREADY BEEN REACHED.
014500*-----------------------------------------------------------------
014600 0150-GET-NEXT-TOKEN.
014700     MOVE SPACES TO WS-TOKEN
014800     IF WS-LINE-PTR > 100
014900         GO TO 0150-EXIT
015000     END-IF
015100     UNSTRING WS-WORK-LINE DELIMITED BY ALL SPACE
015200         INTO WS-TOKEN
015300         COUNT IN WS-TOKEN-COUNT
015400         POINTER WS-LINE-PTR
015500     END-UNSTRING.
015600 0150-EXIT.
015700     EXIT.
015800
015900*-----------------------------------------------------------------
016000* 0200-EXTRACT-IP-TOKEN -- TOKEN 1 IS ALWAYS THE IP ADDRESS.
016100*-----------------------------------------------------------------
016200 0200-EXTRACT-IP-TOKEN.
016300     PERFORM 0150-GET-NEXT-TOKEN THRU 0150-EXIT
016400     MOVE WS-TOKEN TO LS-LOG-IP-ADDRESS.
016500
016600*-----------------------------------------------------------------
016700* 0300-EXTRACT-USER-NAME -- CONCATENATES TOKENS, SINGLE-SPACE
016800* SEPARATED, UNTIL THE FIRST TOKEN WHOSE FIRST CHARACTER IS A
016900* DIGIT.  THAT DIGIT-LEADING TOKEN IS LEFT IN WS-TOKEN FOR
017000* 0400-EXTRACT-DATE-TIME -- IT IS THE DATE TOKEN, NOT PART OF
017100* THE NAME.
017200*-----------------------------------------------------------------
017300 0300-EXTRACT-USER-NAME.
017400     MOVE SPACES TO WS-USER-NAME-BUFFER
017500     PERFORM 0150-GET-NEXT-TOKEN THRU 0150-EXIT
017600     PERFORM 0310-APPEND-NAME-TOKEN THRU 0310-EXIT
017700         UNTIL WS-TOKEN-FIRST-CHAR IS NUMERIC
017800     MOVE WS-USER-NAME-BUFFER TO LS-LOG-USER-NAME
017900     MOVE WS-TOKEN TO WS-DATE-TOKEN-HOLD.
018000 0300-EXIT.
018100     EXIT.
018200
018300*-----------------------------------------------------------------
018400* 0310-APPEND-NAME-TOKEN -- ADDS THE CURRENT TOKEN TO THE USER
018500* NAME BUFFER AND FETCHES THE NEXT ONE.
018600*-----------------------------------------------------------------
018700 0310-APPEND-NAME-TOKEN.
018800     IF WS-USER-NAME-BUFFER = SPACES
018900         MOVE WS-TOKEN TO WS-USER-NAME-BUFFER
019000     ELSE
019100         MOVE WS-USER-NAME-BUFFER TO WS-USER-NAME-TEMP
019200         STRING WS-USER-NAME-TEMP DELIMITED BY SPACE
019300                 ' ' DELIMITED BY SIZE
019400                 WS-TOKEN DELIMITED BY SPACE
019500             INTO WS-USER-NAME-BUFFER
019600         END-STRING
019700     END-IF
019800     PERFORM 0150-GET-NEXT-TOKEN THRU 0150-EXIT.
019900 0310-EXIT.
020000     EXIT.
020100
020200*-----------------------------------------------------------------
020300* 0400-EXTRACT-DATE-TIME -- THE DATE TOKEN WAS LEFT BEHIND BY
020400* 0300 ABOVE.  THE NEXT TOKEN ON THE LINE IS THE TIME.  BOTH ARE
020500* HANDED TO DATECONV, WHICH BUILDS THE 14-DIGIT TIMESTAMP.
020600*-----------------------------------------------------------------
020700 0400-EXTRACT-DATE-TIME.
020800     PERFORM 0150-GET-NEXT-TOKEN THRU 0150-EXIT
020900     MOVE WS-TOKEN TO WS-TIME-TOKEN-HOLD
021000     CALL 'DATECONV' USING WS-DATE-TOKEN-HOLD WS-TIME-TOKEN-HOLD
021100                           LS-LOG-TIMESTAMP WS-DATECONV-STATUS-SW
021200     IF WS-DATECONV-BAD
021300         MOVE ZEROES TO LS-LOG-TIMESTAMP
021400     END-IF.
021500
021600*-----------------------------------------------------------------
021700* 0500-EXTRACT-EVENT-CODE -- THE NEXT TOKEN IS THE EVENT CODE.
021800* CHECKED AGAINST THE EVENT DOMAIN TABLE BY CODECHK.
021900*-----------------------------------------------------------------
022000 0500-EXTRACT-EVENT-CODE.
022100     PERFORM 0150-GET-NEXT-TOKEN THRU 0150-EXIT
022200     MOVE WS-TOKEN TO LS-LOG-EVENT-CODE
022300     SET WS-CODE-KIND-EVENT TO TRUE
022400     CALL 'CODECHK' USING LS-LOG-EVENT-CODE WS-CODE-KIND-SW
022500                          WS-EVENT-VALID-SW.
022600
022700*-----------------------------------------------------------------
022800* 0600-EXTRACT-TASK-NUMBER -- A TASK NUMBER TOKEN FOLLOWS THE
022900* EVENT CODE ONLY WHEN THE EVENT IS ATTEMPT_TASK OR
023000* COMPLETE_TASK; OTHERWISE THE TASK NUMBER IS SET TO -1.
023100*-----------------------------------------------------------------
023200 0600-EXTRACT-TASK-NUMBER.
023300     IF LS-EVENT-ATTEMPT-TASK OR LS-EVENT-COMPLETE-TASK
023400         PERFORM 0150-GET-NEXT-TOKEN THRU 0150-EXIT
023500         MOVE WS-TOKEN TO LS-LOG-TASK-NUMBER-U
023600     ELSE
023700         MOVE -1 TO LS-LOG-TASK-NUMBER
023800     END-IF.
023900
024000*-----------------------------------------------------------------
024100* 0700-EXTRACT-STATUS-CODE -- THE FINAL TOKEN ON THE LINE IS THE
024200* COMPLETION STATUS CODE.  CHECKED AGAINST THE STATUS DOMAIN
024300* TABLE BY CODECHK.
024400*-----------------------------------------------------------------
024500 0700-EXTRACT-STATUS-CODE.
024600     PERFORM 0150-GET-NEXT-TOKEN THRU 0150-EXIT
024700     MOVE WS-TOKEN TO LS-LOG-STATUS-CODE
024800     SET WS-CODE-KIND-STATUS TO TRUE
024900     CALL 'CODECHK' USING LS-LOG-STATUS-CODE WS-CODE-KIND-SW
025000                          WS-STATUS-VALID-SW.
025100
025200*-----------------------------------------------------------------
025300* 0800-SET-VALIDITY-FLAG -- A RECORD IS VALID WHEN IT HAS AN IP,
025400* A TIMESTAMP AND A STATUS CODE THE DOMAIN TABLE RECOGNIZES.
025500*-----------------------------------------------------------------
025600 0800-SET-VALIDITY-FLAG.
025700     IF LS-LOG-IP-ADDRESS NOT = SPACES
025800         AND LS-LOG-TIMESTAMP NOT = ZEROES
025900         AND WS-EVENT-CODE-VALID
026000         AND WS-STATUS-CODE-VALID
026100         SET LS-LOG-RECORD-IS-VALID TO TRUE
026200     ELSE
026300         SET LS-LOG-RECORD-NOT-VALID TO TRUE
026400     END-IF.
