000100*****************************************************************
000200* COPYBOOK.    L-QUERY-PARM
000300* AUTHOR.      R. KOVACH
000400* DATE-WRITTEN. 04/12/1989
000500*-----------------------------------------------------------------
000600* PURPOSE.  LINKAGE-SECTION COPY OF ONE QUERY REQUEST READ FROM
000700*           THE QUERY PARAMETER FILE, AND OF ONE QUERY-REPORT
000800*           RESULT LINE WRITTEN BY RPTWRTR.  SHARED SO LOGANLYZ,
000900*           IPQUERY, EVTQUERY AND RPTWRTR ALL AGREE ON THE SHAPE
001000*           OF A QUERY.
001100*-----------------------------------------------------------------
001200*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001300*  --------   ----  --------  -------------------------------
001400*  04/12/89   RFK   LOGAN-006 ORIGINAL COPYBOOK.
001500*  06/14/93   DWP   LOGAN-029 WIDENED L-QUERY-ARGUMENT TO X(30)
001600*                             TO MATCH THE USER-ID WIDTH CHANGE.
001700*****************************************************************
001800 01  L-QUERY-PARM-RECORD.
001900     05  L-QUERY-CODE               PIC X(20).
002000         88  L-QUERY-IP-COUNT           VALUE 'IP-COUNT'.
002100         88  L-QUERY-IP-SET             VALUE 'IP-SET'.
002200         88  L-QUERY-IP-FOR-USER        VALUE 'IP-FOR-USER'.
002300         88  L-QUERY-IP-FOR-EVENT       VALUE 'IP-FOR-EVENT'.
002400         88  L-QUERY-IP-FOR-STATUS      VALUE 'IP-FOR-STATUS'.
002500         88  L-QUERY-EVENT-COUNT        VALUE 'EVENT-COUNT'.
002600         88  L-QUERY-EVENT-SET          VALUE 'EVENT-SET'.
002700         88  L-QUERY-EVENT-FOR-IP       VALUE 'EVENT-FOR-IP'.
002800         88  L-QUERY-EVENT-FOR-USER     VALUE 'EVENT-FOR-USER'.
002900         88  L-QUERY-FAILED-EVENTS      VALUE 'FAILED-EVENTS'.
003000         88  L-QUERY-ERROR-EVENTS       VALUE 'ERROR-EVENTS'.
003100         88  L-QUERY-ATTEMPTS-FOR-TASK  VALUE 'ATTEMPTS-FOR-TASK'.
003200         88  L-QUERY-COMPLETES-FOR-TASK
003300                                    VALUE 'COMPLETES-FOR-TASK'.
003400         88  L-QUERY-ALL-ATTEMPTED
003500                                    VALUE 'ALL-ATTEMPTED-TASKS'.
003600         88  L-QUERY-ALL-COMPLETED
003700                                    VALUE 'ALL-COMPLETED-TASKS'.
003800     05  L-QUERY-AFTER-BOUND        PIC 9(14).
003900         88  L-QUERY-AFTER-OPEN         VALUE ZEROES.
004000     05  L-QUERY-BEFORE-BOUND       PIC 9(14).
004100         88  L-QUERY-BEFORE-OPEN        VALUE ZEROES.
004200     05  L-QUERY-ARGUMENT           PIC X(30).
004300     05  L-QUERY-ARG-TASK-NUM REDEFINES L-QUERY-ARGUMENT
004400                                    PIC 9(04).
004500
004600 01  L-QUERY-RESULT-LINE.
004700     05  L-RESULT-QUERY-NAME        PIC X(40).
004800     05  L-RESULT-QUERY-ARG         PIC X(30).
004900     05  L-RESULT-COUNT             PIC 9(07).
005000     05  L-RESULT-COUNT-B REDEFINES L-RESULT-COUNT
005100                                    PIC 9(07) COMP.
005200     05  L-RESULT-VALUE             PIC X(30).
005300     05  L-RESULT-LINE-TYPE-SW      PIC X(01).
005400         88  L-RESULT-TYPE-COUNT        VALUE 'C'.
005500         88  L-RESULT-TYPE-SET          VALUE 'S'.
005600         88  L-RESULT-TYPE-TALLY        VALUE 'T'.
