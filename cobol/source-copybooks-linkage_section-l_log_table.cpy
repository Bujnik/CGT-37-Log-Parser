000100*****************************************************************
000200* COPYBOOK.    L-LOG-TABLE
000300* AUTHOR.      R. KOVACH
000400* DATE-WRITTEN. 04/06/1989
000500*-----------------------------------------------------------------
000600* PURPOSE.  LINKAGE-SECTION COPY OF THE IN-MEMORY ACTIVITY LOG
000700*           RECORD TABLE.  BUILT ONCE BY LOGLOAD AND PASSED BY
000800*           REFERENCE TO LOGANLYZ, IPQUERY AND EVTQUERY SO THE
000900*           WHOLE RUN SHARES ONE COPY OF THE TABLE.
001000*-----------------------------------------------------------------
001100*    DATE     INIT  TICKET    DESCRIPTION OF CHANGE
001200*  --------   ----  --------  -------------------------------
001300*  04/06/89   RFK   LOGAN-003 ORIGINAL COPYBOOK.  TABLE SIZED FOR
001400*                             9999 RECORDS.
001500*  08/11/92   RFK   LOGAN-021 RAISED TABLE CEILING TO 50000 AFTER
001600*                             THE PAYROLL-DEPT LOG RUN OVERFLOWED.
001700*  02/09/99   MAH   LOGAN-Y2K REVIEWED FOR YEAR 2000 READINESS.
001800*                             L-LOG-TS-YEAR ALREADY 4-DIGIT. OK.
001900*****************************************************************
002000 01  L-LOG-TABLE.
002100     05  L-LOG-RECORD-COUNT         PIC 9(07) COMP.
002200     05  L-LOG-RECORD-COUNT-D REDEFINES L-LOG-RECORD-COUNT
002300                                    PIC 9(07).
002400     05  L-LOG-ENTRY OCCURS 0 TO 50000 TIMES
002500                      DEPENDING ON L-LOG-RECORD-COUNT
002600                      INDEXED BY L-LOG-IDX.
002700         10  L-LOG-IP-ADDRESS       PIC X(15).
002800         10  L-LOG-USER-NAME        PIC X(30).
002900         10  L-LOG-TIMESTAMP        PIC 9(14).
003000         10  L-LOG-TIMESTAMP-R REDEFINES L-LOG-TIMESTAMP.
003100             15  L-LOG-TS-YEAR      PIC 9(04).
003200             15  L-LOG-TS-MONTH     PIC 9(02).
003300             15  L-LOG-TS-DAY       PIC 9(02).
003400             15  L-LOG-TS-HOUR      PIC 9(02).
003500             15  L-LOG-TS-MINUTE    PIC 9(02).
003600             15  L-LOG-TS-SECOND    PIC 9(02).
003700         10  L-LOG-EVENT-CODE       PIC X(20).
003800             88  L-EVENT-ATTEMPT-TASK   VALUE 'ATTEMPT_TASK'.
003900             88  L-EVENT-COMPLETE-TASK  VALUE 'COMPLETE_TASK'.
004000         10  L-LOG-TASK-NUMBER      PIC S9(04).
004100             88  L-LOG-TASK-NUMBER-NONE VALUE -1.
004200         10  L-LOG-TASK-NUMBER-U REDEFINES L-LOG-TASK-NUMBER
004300                                    PIC 9(04).
004400         10  L-LOG-STATUS-CODE      PIC X(06).
004500             88  L-STATUS-FAILED        VALUE 'FAILED'.
004600             88  L-STATUS-ERROR         VALUE 'ERROR'.
004700         10  FILLER                 PIC X(09).
